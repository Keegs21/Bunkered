000100*---------------------------------------------------------------*
000200*    BGRSLT  -  TOURNAMENT-RESULT RECORD.
000300*    ONE RECORD PER PLAYER PER TOURNAMENT. SORTED BY PLAYER ID
000400*    AS DELIVERED TO THE LINEUP SCORER.
000500*---------------------------------------------------------------*
000600 01  TOURNAMENT-RESULT-RECORD.
000700     05  TR-TOURNAMENT-ID            PIC 9(06).
000800     05  TR-PLAYER-ID                PIC 9(06).
000900     05  TR-POSITION                 PIC 9(03).
001000     05  TR-TOTAL-SCORE              PIC S9(03)
001100                                      SIGN LEADING SEPARATE.
001200     05  TR-PRIZE-MONEY               PIC 9(09)V99.
001300     05  TR-MADE-CUT                 PIC X(01).
001400         88  TR-CUT-MADE                     VALUE 'Y'.
001500         88  TR-CUT-MISSED                   VALUE 'N'.
001600     05  TR-ROUNDS-PLAYED            PIC 9(01).
001700     05  TR-ROUND-SCORE OCCURS 4 TIMES
001800                                      PIC S9(03)
001900                                      SIGN LEADING SEPARATE.
002000     05  FILLER                      PIC X(08).
