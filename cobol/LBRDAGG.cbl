000100*===============================================================*
000200* PROGRAM NAME:    LBRDAGG
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/14/91 ED ACKERMAN     CREATED. ROLLS THE PER-ROUND SCORE      EA91
000900*                          TAPE INTO ONE ACCUMULATED RECORD PER    EA91
001000*                          PLAYER AND MERGES IN THE SPORTSBOOK     EA91
001100*                          ODDS BY NAME FOR THE LEADERBOARD.       EA91
001200* 02/02/96 R. HAUSER       PLAYER TABLE RAISED FROM 250 TO 500 -   RH96
001300*                          MAJORS FIELD SIZE OUTGREW THE ORIGINAL. RH96
001400* 01/09/99 L. FENWICK      Y2K - NO DATE FIELDS IN THIS RUN,       Y2K99
001500*                          REVIEWED AND SIGNED OFF ONLY.           Y2K99
001600* 06/02/09 T. OKAFOR       TICKET BG-0803 - ZERO-ROUND PLAYERS     BG0803
001700*                          NOW FORCED TO THE BOTTOM OF THE SORT    BG0803
001800*                          REGARDLESS OF THE (UNUSED) TOTAL SCORE  BG0803
001900*                          THEY CARRY.                             BG0803
001920* 04/02/11 T. OKAFOR       TICKET BG-0866 - OPEN CHECKS ON THE     BG0866
001940*                          ROUND AND ODDS FILES NOW GO TO THE      BG0866
001960*                          CLOSE/GOBACK PARAGRAPH, AND THE TWO      BG0866
001980*                          LOAD LOOPS RUN AS PROPER THRU RANGES.   BG0866
002000*===============================================================*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  LBRDAGG.
002300 AUTHOR.          ED ACKERMAN.
002400 INSTALLATION.    BUNKERED GOLF DATA CENTER.
002500 DATE-WRITTEN.    05/14/91.
002600 DATE-COMPILED.
002700 SECURITY.        NON-CONFIDENTIAL.
002800*===============================================================*
002900 ENVIRONMENT DIVISION.
003000*---------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*---------------------------------------------------------------*
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*---------------------------------------------------------------*
003800 INPUT-OUTPUT SECTION.
003900*---------------------------------------------------------------*
004000 FILE-CONTROL.
004100     SELECT ROUND-FILE ASSIGN TO RNDSDD
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS  IS RNDS-FILE-STATUS.
004400*
004500     SELECT ODDS-FILE ASSIGN TO ODDSDD
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS ODDS-FILE-STATUS.
004800*
004900     SELECT LEADERBOARD-FILE ASSIGN TO LDRBDD
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS LDRB-FILE-STATUS.
005200*
005300     SELECT LEADERBOARD-SORT-FILE ASSIGN TO SRTWK01.
005400*===============================================================*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  ROUND-FILE
005900     RECORDING MODE IS F.
006000     COPY BGRND.
006100*    KEY-ONLY VIEW - A LEFTOVER FROM WHEN THE ROUND TAPE WAS
006200*    PRE-SORTED BY PLAYER AND THE BREAK TEST ONLY NEEDED THE KEY.
006300 01  ROUND-SCORE-KEY-VIEW REDEFINES ROUND-SCORE-RECORD.
006400     05  RSKV-PLAYER-ID              PIC 9(06).
006500     05  FILLER                      PIC X(47).
006600*---------------------------------------------------------------*
006700 FD  ODDS-FILE
006800     RECORDING MODE IS F.
006900     COPY BGODDS.
007000*    NAME-ONLY VIEW - THE ODDS TAPE IS MATCHED TO THE PLAYER
007100*    TABLE BY NAME, NOT BY ID, SO THIS IS ALL 1100 NEEDS TO PULL.
007200 01  ODDS-RECORD-NAME-VIEW REDEFINES ODDS-RECORD.
007300     05  FILLER                      PIC X(06).
007400     05  ODKV-PLAYER-NAME            PIC X(30).
007500     05  FILLER                      PIC X(24).
007600*---------------------------------------------------------------*
007700 FD  LEADERBOARD-FILE
007800     RECORDING MODE IS F.
007900     COPY BGLDRB.
008000*---------------------------------------------------------------*
008100 SD  LEADERBOARD-SORT-FILE.
008200 01  LEADERBOARD-SORT-RECORD.
008300     05  LS-ZERO-ROUNDS-FLAG         PIC 9(01).
008400     05  LS-TOTAL-SCORE              PIC S9(03)
008500                                      SIGN LEADING SEPARATE.
008600     05  LS-ENCOUNTER-SEQ            PIC 9(05).
008700     05  LS-PLAYER-ID                PIC 9(06).
008800     05  LS-PLAYER-NAME              PIC X(30).
008900     05  LS-ROUNDS-PLAYED            PIC 9(01).
009000     05  LS-OPENING-ODDS             PIC 9(05)V99.
009100     05  LS-CLOSING-ODDS             PIC 9(05)V99.
009200     05  FILLER                      PIC X(03).
009300*    PLAYER-ID-ONLY VIEW SO THE POSITION-ASSIGNMENT STEP CAN
009400*    TRACE EACH ROW AS IT LEAVES THE SORT WITHOUT TOUCHING THE
009500*    REST OF THE RECORD.
009600 01  LS-PLAYER-ID-VIEW REDEFINES LEADERBOARD-SORT-RECORD.
009700     05  FILLER                      PIC X(10).
009800     05  LSIV-PLAYER-ID              PIC 9(06).
009900     05  FILLER                      PIC X(48).
010000*---------------------------------------------------------------*
010100 WORKING-STORAGE SECTION.
010200*---------------------------------------------------------------*
010300 01  WS-SWITCHES-MISC-FIELDS.
010400     05  RNDS-FILE-STATUS            PIC X(02) VALUE '00'.
010500         88  RNDS-FILE-OK                       VALUE '00'.
010600     05  ODDS-FILE-STATUS            PIC X(02) VALUE '00'.
010700         88  ODDS-FILE-OK                       VALUE '00'.
010800     05  LDRB-FILE-STATUS            PIC X(02) VALUE '00'.
010810         88  LDRB-FILE-OK                       VALUE '00'.
010900     05  END-OF-ROUNDS-SW            PIC X(01) VALUE 'N'.
011000         88  END-OF-ROUNDS                     VALUE 'Y'.
011100     05  END-OF-ODDS-SW              PIC X(01) VALUE 'N'.
011200         88  END-OF-ODDS                       VALUE 'Y'.
011300     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
011400         88  SORT-END-OF-FILE                  VALUE 'Y'.
011500     05  FILLER                      PIC X(04) VALUE SPACE.
011600*---------------------------------------------------------------*
011650*    BG-0866 - PULLED OFF THIS GROUP AND MADE STANDALONE, SAME
011660*    AS THE OTHER DESKS' LONE COUNTERS.
011670 77  WS-ENCOUNTER-COUNTER            PIC 9(05) VALUE 0.
011680*---------------------------------------------------------------*
011700 01  WS-RUN-CONTROL-FIELDS.
011800     05  WS-PLAYER-TABLE-SIZE        PIC S9(04) USAGE COMP
011900                                               VALUE 0.
012000     05  WS-ODDS-TABLE-SIZE          PIC S9(04) USAGE COMP
012100                                               VALUE 0.
012200     05  WS-SUBSCRIPT-1              PIC S9(04) USAGE COMP
012300                                               VALUE 0.
012500     05  FILLER                      PIC X(04) VALUE SPACE.
012600*---------------------------------------------------------------*
012700*    PLAYER-ACCUM-TABLE - ONE ENTRY PER DISTINCT PLAYER SEEN ON
012800*    THE ROUND TAPE. BUILT BY SEARCH-OR-INSERT AS THE TAPE IS
012900*    READ, SAME AS THE OLD STATE-TOTALS TABLE ON THE COVID RUN.
013000*---------------------------------------------------------------*
013100 01  PLAYER-ACCUMULATION-FIELDS.
013200     05  PLAYER-ACCUM-TABLE OCCURS 500 TIMES
013300                     INDEXED BY PLYR-IDX.
013400         10  PAT-PLAYER-ID            PIC 9(06).
013500         10  PAT-PLAYER-NAME          PIC X(30).
013600         10  PAT-TOTAL-SCORE          PIC S9(03).
013700         10  PAT-ROUNDS-PLAYED        PIC 9(01).
013800         10  PAT-OPENING-ODDS         PIC 9(05)V99.
013900         10  PAT-CLOSING-ODDS         PIC 9(05)V99.
014000     05  FILLER                      PIC X(04) VALUE SPACE.
014100*---------------------------------------------------------------*
014200*    ODDS-TABLE - SPORTSBOOK ODDS LOADED FROM THE ODDS FILE,
014300*    KEYED BY PLAYER NAME FOR THE U5 MERGE (NOT BY ID - THE ID
014400*    MATCH RULE IS AN ODDSPROJ.CBL QUIRK, NOT OURS).
014500*---------------------------------------------------------------*
014600 01  ODDS-ACCUMULATION-FIELDS.
014700     05  ODDS-TABLE OCCURS 1000 TIMES
014800                     INDEXED BY ODDS-IDX.
014900         10  ODT-PLAYER-NAME          PIC X(30).
015000         10  ODT-OPENING-ODDS         PIC 9(05)V99.
015100         10  ODT-CLOSING-ODDS         PIC 9(05)V99.
015200     05  FILLER                      PIC X(04) VALUE SPACE.
015300*===============================================================*
015400 PROCEDURE DIVISION.
015500*---------------------------------------------------------------*
015600 0000-MAIN-PARAGRAPH.
015700*---------------------------------------------------------------*
015800     PERFORM 1000-OPEN-AND-LOAD-ODDS.
015900     PERFORM 8100-READ-ROUND-FILE.
016000     PERFORM 2000-ACCUMULATE-ROUND THRU 2000-EXIT
016100         UNTIL END-OF-ROUNDS.
016200     PERFORM 2900-MERGE-ALL-ODDS.
016300     PERFORM 3000-BUILD-LEADERBOARD-FILE.
016350     DISPLAY 'LBRDAGG: PLAYERS AGGREGATED - ',
016360         WS-PLAYER-TABLE-SIZE.
016370     GO TO 9950-CLOSE-AND-EXIT.
016400*---------------------------------------------------------------*
016420 9950-CLOSE-AND-EXIT.
016440*    BG-0866 - NORMAL FINISH AND A BAD OPEN ON ANY OF THE THREE   BG0866
016460*    FILES BELOW BOTH LAND HERE.                                 BG0866
016480*---------------------------------------------------------------*
016500     PERFORM 7000-CLOSE-FILES.
016700     GOBACK.
016800*---------------------------------------------------------------*
016900 1000-OPEN-AND-LOAD-ODDS.
017000*---------------------------------------------------------------*
017100     OPEN INPUT  ROUND-FILE.
017110     IF  NOT RNDS-FILE-OK
017120         DISPLAY 'LBRDAGG: ROUND FILE OPEN ERROR - ',
017130             RNDS-FILE-STATUS
017140         GO TO 9950-CLOSE-AND-EXIT
017150     END-IF.
017200     OPEN INPUT  ODDS-FILE.
017210     IF  NOT ODDS-FILE-OK
017220         DISPLAY 'LBRDAGG: ODDS FILE OPEN ERROR - ',
017230             ODDS-FILE-STATUS
017240         GO TO 9950-CLOSE-AND-EXIT
017250     END-IF.
017300     OPEN OUTPUT LEADERBOARD-FILE.
017310     IF  NOT LDRB-FILE-OK
017320         DISPLAY 'LBRDAGG: LEADERBOARD FILE OPEN ERROR - ',
017330             LDRB-FILE-STATUS
017340         GO TO 9950-CLOSE-AND-EXIT
017350     END-IF.
017400     INITIALIZE PLAYER-ACCUMULATION-FIELDS
017500         REPLACING NUMERIC DATA BY 0
017600                   ALPHANUMERIC DATA BY SPACE.
017700     INITIALIZE ODDS-ACCUMULATION-FIELDS
017800         REPLACING NUMERIC DATA BY 0
017900                   ALPHANUMERIC DATA BY SPACE.
018000     PERFORM 8200-READ-ODDS-FILE.
018100     PERFORM 1100-STORE-ONE-ODDS THRU 1100-EXIT
018200         UNTIL END-OF-ODDS.
018300*---------------------------------------------------------------*
018400 1100-STORE-ONE-ODDS.
018500*---------------------------------------------------------------*
018600     ADD 1 TO WS-ODDS-TABLE-SIZE.
018700     SET ODDS-IDX TO WS-ODDS-TABLE-SIZE.
018800     MOVE ODKV-PLAYER-NAME TO ODT-PLAYER-NAME  (ODDS-IDX).
018900     MOVE OD-OPENING-ODDS  TO ODT-OPENING-ODDS (ODDS-IDX).
019000     MOVE OD-CLOSING-ODDS  TO ODT-CLOSING-ODDS (ODDS-IDX).
019100     PERFORM 8200-READ-ODDS-FILE.
019150 1100-EXIT.
019160     EXIT.
019200*---------------------------------------------------------------*
019300 2000-ACCUMULATE-ROUND.
019400*---------------------------------------------------------------*
019500     PERFORM 2100-FIND-OR-INSERT-PLAYER.
019600     PERFORM 8100-READ-ROUND-FILE.
019650 2000-EXIT.
019660     EXIT.
019700*---------------------------------------------------------------*
019800 2100-FIND-OR-INSERT-PLAYER.
019900*---------------------------------------------------------------*
020000     SET PLYR-IDX TO 1.
020100     SEARCH PLAYER-ACCUM-TABLE
020200         AT END
020300             PERFORM 9900-TABLE-ERROR
020400         WHEN PAT-PLAYER-ID (PLYR-IDX) = RSKV-PLAYER-ID
020500             IF  RS-ROUND-SCORE NOT = 0
020600                 ADD RS-ROUND-SCORE TO
020700                     PAT-TOTAL-SCORE (PLYR-IDX)
020800                 ADD 1 TO PAT-ROUNDS-PLAYED (PLYR-IDX)
020900             END-IF
021000         WHEN PAT-PLAYER-ID (PLYR-IDX) = 0
021100             MOVE RS-PLAYER-ID   TO PAT-PLAYER-ID   (PLYR-IDX)
021200             MOVE RS-PLAYER-NAME TO PAT-PLAYER-NAME (PLYR-IDX)
021300             ADD 1 TO WS-PLAYER-TABLE-SIZE
021400             IF  RS-ROUND-SCORE NOT = 0
021500                 ADD RS-ROUND-SCORE TO
021600                     PAT-TOTAL-SCORE (PLYR-IDX)
021700                 ADD 1 TO PAT-ROUNDS-PLAYED (PLYR-IDX)
021800             END-IF
021900     END-SEARCH.
022000*---------------------------------------------------------------*
022100 2900-MERGE-ALL-ODDS.
022200*---------------------------------------------------------------*
022300     PERFORM 2910-MERGE-ONE-PLAYER-ODDS
022400         VARYING PLYR-IDX FROM 1 BY 1
022500         UNTIL PLYR-IDX > WS-PLAYER-TABLE-SIZE.
022600*---------------------------------------------------------------*
022700 2910-MERGE-ONE-PLAYER-ODDS.
022800*---------------------------------------------------------------*
022900     MOVE 0 TO PAT-OPENING-ODDS (PLYR-IDX).
023000     MOVE 0 TO PAT-CLOSING-ODDS (PLYR-IDX).
023100     SET ODDS-IDX TO 1.
023200     SEARCH ODDS-TABLE
023300         AT END
023400             CONTINUE
023500         WHEN ODT-PLAYER-NAME (ODDS-IDX) =
023600                 PAT-PLAYER-NAME (PLYR-IDX)
023700             MOVE ODT-OPENING-ODDS (ODDS-IDX)
023800                 TO PAT-OPENING-ODDS (PLYR-IDX)
023900             MOVE ODT-CLOSING-ODDS (ODDS-IDX)
024000                 TO PAT-CLOSING-ODDS (PLYR-IDX)
024100     END-SEARCH.
024200*---------------------------------------------------------------*
024300 3000-BUILD-LEADERBOARD-FILE.
024400*---------------------------------------------------------------*
024500     SORT LEADERBOARD-SORT-FILE
024600         ON ASCENDING KEY LS-ZERO-ROUNDS-FLAG
024700         ON ASCENDING KEY LS-TOTAL-SCORE
024800         ON ASCENDING KEY LS-ENCOUNTER-SEQ
024900         INPUT PROCEDURE  IS 3100-RELEASE-PLAYER-RECORDS
025000         OUTPUT PROCEDURE IS 3200-WRITE-LEADERBOARD-FILE.
025100*---------------------------------------------------------------*
025200 3100-RELEASE-PLAYER-RECORDS SECTION.
025300*---------------------------------------------------------------*
025400     PERFORM 3110-RELEASE-ONE-PLAYER
025500         VARYING PLYR-IDX FROM 1 BY 1
025600         UNTIL PLYR-IDX > WS-PLAYER-TABLE-SIZE.
025700 3100-DUMMY SECTION.
025800*---------------------------------------------------------------*
025900 3110-RELEASE-ONE-PLAYER.
026000*---------------------------------------------------------------*
026100     ADD 1 TO WS-ENCOUNTER-COUNTER.
026200     MOVE WS-ENCOUNTER-COUNTER     TO LS-ENCOUNTER-SEQ.
026300     MOVE PAT-PLAYER-ID   (PLYR-IDX) TO LS-PLAYER-ID.
026400     MOVE PAT-PLAYER-NAME (PLYR-IDX) TO LS-PLAYER-NAME.
026500     MOVE PAT-TOTAL-SCORE (PLYR-IDX) TO LS-TOTAL-SCORE.
026600     MOVE PAT-ROUNDS-PLAYED (PLYR-IDX) TO LS-ROUNDS-PLAYED.
026700     MOVE PAT-OPENING-ODDS (PLYR-IDX) TO LS-OPENING-ODDS.
026800     MOVE PAT-CLOSING-ODDS (PLYR-IDX) TO LS-CLOSING-ODDS.
026900     IF  PAT-ROUNDS-PLAYED (PLYR-IDX) = 0
027000         MOVE 1 TO LS-ZERO-ROUNDS-FLAG
027100     ELSE
027200         MOVE 0 TO LS-ZERO-ROUNDS-FLAG
027300     END-IF.
027400     RELEASE LEADERBOARD-SORT-RECORD.
027500*---------------------------------------------------------------*
027600 3200-WRITE-LEADERBOARD-FILE SECTION.
027700*---------------------------------------------------------------*
027800     MOVE 0 TO WS-SUBSCRIPT-1.
027900     PERFORM 8300-RETURN-SORT-RECORD.
028000     PERFORM 3210-ASSIGN-ONE-POSITION
028100         UNTIL SORT-END-OF-FILE.
028200 3200-DUMMY SECTION.
028300*---------------------------------------------------------------*
028400 3210-ASSIGN-ONE-POSITION.
028500*---------------------------------------------------------------*
028600     ADD 1 TO WS-SUBSCRIPT-1.
028700     DISPLAY 'LBRDAGG: ASSIGNING POSITION FOR PLAYER - ',
028800         LSIV-PLAYER-ID.
028900     MOVE WS-SUBSCRIPT-1    TO LB-POSITION.
029000     MOVE LS-PLAYER-ID      TO LB-PLAYER-ID.
029100     MOVE LS-PLAYER-NAME    TO LB-PLAYER-NAME.
029200     MOVE LS-TOTAL-SCORE    TO LB-TOTAL-SCORE.
029300     MOVE LS-ROUNDS-PLAYED  TO LB-ROUNDS-PLAYED.
029400     MOVE LS-OPENING-ODDS   TO LB-OPENING-ODDS.
029500     MOVE LS-CLOSING-ODDS   TO LB-CLOSING-ODDS.
029600     WRITE LEADERBOARD-RECORD.
029700     PERFORM 8300-RETURN-SORT-RECORD.
029800*---------------------------------------------------------------*
029900 7000-CLOSE-FILES.
030000*---------------------------------------------------------------*
030100     CLOSE ROUND-FILE
030200           ODDS-FILE
030300           LEADERBOARD-FILE.
030400*---------------------------------------------------------------*
030500 8100-READ-ROUND-FILE.
030600*---------------------------------------------------------------*
030700     READ ROUND-FILE
030800         AT END SET END-OF-ROUNDS TO TRUE.
030900*---------------------------------------------------------------*
031000 8200-READ-ODDS-FILE.
031100*---------------------------------------------------------------*
031200     READ ODDS-FILE
031300         AT END SET END-OF-ODDS TO TRUE.
031400*---------------------------------------------------------------*
031500 8300-RETURN-SORT-RECORD.
031600*---------------------------------------------------------------*
031700     RETURN LEADERBOARD-SORT-FILE
031800         AT END SET SORT-END-OF-FILE TO TRUE.
031900*---------------------------------------------------------------*
032000 9900-TABLE-ERROR.
032100*---------------------------------------------------------------*
032200     DISPLAY 'LBRDAGG: PLAYER-ACCUM-TABLE IS FULL - RUN ABORTED'.
032300     MOVE 16 TO RETURN-CODE.
032400     STOP RUN.
032500*---------------------------------------------------------------*
032600 END PROGRAM LBRDAGG.
