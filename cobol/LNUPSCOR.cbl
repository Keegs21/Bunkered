000100*===============================================================*
000200* PROGRAM NAME:    LNUPSCOR
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/11/87 DAVID QUINTERO  CREATED. WEEKLY LINEUP SCORING AND      DQ87
000900*                          SEASON ROLL-UP FOR THE FANTASY DESK.    DQ87
001000* 09/30/91 DAVID QUINTERO  ADDED THE ODDS MULTIPLIER - FANTASY     DQ91
001100*                          WANTS LONGSHOT PICKS WORTH MORE.        DQ91
001200* 04/18/95 R. HAUSER       TEAM SEASON TOTALS NOW CARRY FORWARD    RH95
001300*                          REGARDLESS OF WHICH TOURNAMENT RAN.     RH95
001400* 01/11/99 L. FENWICK      Y2K - LG-SEASON-YEAR AND ALL DATE-LIKE  Y2K99
001500*                          FIELDS CONFIRMED FOUR DIGIT, NO CHANGE  Y2K99
001600*                          REQUIRED TO THIS PROGRAM'S LOGIC.       Y2K99
001700* 08/19/04 T. OKAFOR       TICKET BG-0447 - STANDINGS SORT NOW     BG0447
001800*                          KEEPS ENCOUNTER ORDER ON A TIE.         BG0447
001900* 06/02/09 T. OKAFOR       TICKET BG-0803 - NATURAL LOG ROUTINE    BG0803
002000*                          RANGE-REDUCED, MULTIPLIER BLOWING UP    BG0803
002100*                          ON THE BIG PRICED LONGSHOTS.            BG0803
002120* 04/02/11 T. OKAFOR       TICKET BG-0858 - SEASON TOTAL WAS       BG0858
002140*                          DECLARED PACKED-DECIMAL. EVERY OTHER    BG0858
002160*                          FIELD IN TEAM-TABLE IS ZONED DISPLAY -  BG0858
002180*                          DROPPED USAGE COMP-3 TO MATCH.          BG0858
002185* 04/02/11 T. OKAFOR       TICKET BG-0866 - OPEN CHECKS ON THE     BG0866
002186*                          FOUR SEQUENTIAL FILES NOW GO TO THE     BG0866
002187*                          CLOSE/GOBACK PARAGRAPH LIKE THE DESK'S  BG0866
002188*                          OLDER PROGRAMS, AND THE MAIN LINEUP     BG0866
002189*                          LOOP RUNS AS A PROPER THRU RANGE.       BG0866
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  LNUPSCOR.
002500 AUTHOR.          DAVID QUINTERO.
002600 INSTALLATION.    BUNKERED GOLF DATA CENTER.
002700 DATE-WRITTEN.    02/11/87.
002800 DATE-COMPILED.
002900 SECURITY.        NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT LEAGUE-FILE ASSIGN TO LEAGDD
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS  IS LEAG-FILE-STATUS.
004600*
004700     SELECT RESULTS-FILE ASSIGN TO RSLTDD
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS RSLT-FILE-STATUS.
005000*
005100     SELECT LINEUP-FILE ASSIGN TO LINEDD
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS LINE-FILE-STATUS.
005400*
005500     SELECT SCORED-LINEUPS-FILE ASSIGN TO SLINDD
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS SLIN-FILE-STATUS.
005800*
005900     SELECT STANDINGS-FILE ASSIGN TO STNDDD
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS STND-FILE-STATUS.
006200*
006300     SELECT STANDINGS-SORT-FILE ASSIGN TO SRTSTND.
006400*===============================================================*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*---------------------------------------------------------------*
006800 FD  LEAGUE-FILE
006900     RECORDING MODE IS F.
007000     COPY BGLEAG.
007100*---------------------------------------------------------------*
007200 FD  RESULTS-FILE
007300     RECORDING MODE IS F.
007400     COPY BGRSLT.
007500*---------------------------------------------------------------*
007600 FD  LINEUP-FILE
007700     RECORDING MODE IS F.
007800     COPY BGLINE.
007900*---------------------------------------------------------------*
008000 FD  SCORED-LINEUPS-FILE
008100     RECORDING MODE IS F.
008200     COPY BGLINE REPLACING ==LINEUP-RECORD== BY
008300                           ==OUTPUT-LINEUP-RECORD==.
008400*---------------------------------------------------------------*
008500 FD  STANDINGS-FILE
008600     RECORDING MODE IS F.
008700     COPY BGSTND.
008800*---------------------------------------------------------------*
008900 SD  STANDINGS-SORT-FILE.
009000 01  STANDINGS-SORT-RECORD.
009100     05  SS-LEAGUE-ID                PIC 9(06).
009200     05  SS-TOTAL-POINTS             PIC 9(06)V99.
009300     05  SS-TEAM-ID                  PIC 9(06).
009400     05  SS-USER-ID                  PIC 9(06).
009500     05  SS-TEAM-NAME                PIC X(30).
009600     05  SS-ENCOUNTER-SEQ            PIC 9(05).
009700     05  FILLER                      PIC X(02).
009800*    SORT-KEY-ONLY VIEW, KEPT FROM THE OLD VSAM-KEYED PASS SO
009900*    THE OUTPUT PROCEDURE CAN SPOT-CHECK A LEAGUE CHANGE WITHOUT
010000*    REFERRING TO THE WHOLE RECORD.
010100 01  SS-SORT-KEY-VIEW REDEFINES STANDINGS-SORT-RECORD.
010200     05  SSKV-LEAGUE-ID              PIC 9(06).
010300     05  FILLER                      PIC X(57).
010400*---------------------------------------------------------------*
010500 WORKING-STORAGE SECTION.
010600*---------------------------------------------------------------*
010700 77  WS-DEFAULT-FIELD-SIZE           PIC 9(03)     VALUE 156.
010800 77  WS-MAX-POSITION-POINTS          PIC 9(03)V99  VALUE 200.00.
010900 77  WS-MIN-POSITION-POINTS          PIC 9(03)V99  VALUE 5.00.
011000 77  WS-MAX-ODDS-MULTIPLIER          PIC 9V999     VALUE 3.500.
011100 77  WS-MIN-ODDS-MULTIPLIER          PIC 9V999     VALUE 0.800.
011200 77  WS-E-CONSTANT                   PIC 9V999999  VALUE 2.718282.
011300 77  WS-DEFAULT-WIN-POINTS           PIC 9(03)V99  VALUE 150.00.
011400 77  WS-DEFAULT-TOP5-BONUS           PIC 9(03)V99  VALUE 75.00.
011500 77  WS-DEFAULT-TOP10-BONUS          PIC 9(03)V99  VALUE 40.00.
011600 77  WS-DEFAULT-MADE-CUT-BONUS       PIC 9(03)V99  VALUE 15.00.
011700 77  WS-DEFAULT-ODDS-WEIGHT          PIC 9V99      VALUE 0.70.
011800*---------------------------------------------------------------*
011900 01  WS-SWITCHES-MISC-FIELDS.
012000     05  LEAG-FILE-STATUS            PIC X(02) VALUE '00'.
012100         88  LEAG-FILE-OK                      VALUE '00'.
012200         88  LEAG-FILE-EOF                     VALUE '10'.
012300     05  RSLT-FILE-STATUS            PIC X(02) VALUE '00'.
012400         88  RSLT-FILE-OK                      VALUE '00'.
012500         88  RSLT-FILE-EOF                      VALUE '10'.
012600     05  LINE-FILE-STATUS            PIC X(02) VALUE '00'.
012700         88  LINE-FILE-OK                      VALUE '00'.
012800         88  LINE-FILE-EOF                      VALUE '10'.
012900     05  SLIN-FILE-STATUS            PIC X(02) VALUE '00'.
013000     05  STND-FILE-STATUS            PIC X(02) VALUE '00'.
013100     05  END-OF-LEAGUES-SW           PIC X(01) VALUE 'N'.
013200         88  END-OF-LEAGUES                    VALUE 'Y'.
013300     05  END-OF-RESULTS-SW           PIC X(01) VALUE 'N'.
013400         88  END-OF-RESULTS                    VALUE 'Y'.
013500     05  END-OF-LINEUPS-SW           PIC X(01) VALUE 'N'.
013600         88  END-OF-LINEUPS                    VALUE 'Y'.
013700     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
013800         88  SORT-END-OF-FILE                  VALUE 'Y'.
013900     05  CUT-MADE-SW                 PIC X(01) VALUE 'N'.
014000         88  CUT-MADE-THIS-PLAYER               VALUE 'Y'.
014100     05  FILLER                      PIC X(04) VALUE SPACE.
014200*---------------------------------------------------------------*
014300 01  WS-RUN-CONTROL-FIELDS.
014400     05  WS-RUN-TOURNAMENT-ID        PIC 9(06) VALUE 0.
014500*    ALPHA VIEW SO THE TOURNAMENT-SET TRACE BELOW SHOWS ALL SIX
014600*    DIGITS INCLUDING LEADING ZEROS INSTEAD OF A SUPPRESSED EDIT.
014700     05  WS-RUN-TOURNAMENT-ID-ALPHA
014800             REDEFINES WS-RUN-TOURNAMENT-ID PIC X(06).
014900     05  WS-RUN-TOURNAMENT-SET-SW    PIC X(01) VALUE 'N'.
015000         88  WS-RUN-TOURNAMENT-SET              VALUE 'Y'.
015100     05  WS-LEAGUE-TABLE-SIZE        PIC S9(04) USAGE COMP
015200                                               VALUE 0.
015300     05  WS-RESULT-TABLE-SIZE        PIC S9(04) USAGE COMP
015400                                               VALUE 0.
015500     05  WS-TEAM-TABLE-SIZE          PIC S9(04) USAGE COMP
015600                                               VALUE 0.
015700     05  WS-ENCOUNTER-COUNTER        PIC 9(05) VALUE 0.
015800*    ALPHA VIEW SO THE PER-TEAM TRACE IN 3110 SHOWS ALL FIVE
015900*    DIGITS INCLUDING LEADING ZEROS INSTEAD OF A SUPPRESSED EDIT.
016000     05  WS-ENCOUNTER-COUNTER-ALPHA
016100             REDEFINES WS-ENCOUNTER-COUNTER PIC X(05).
016200     05  WS-RECORDS-SCORED           PIC S9(05) USAGE COMP
016300                                               VALUE 0.
016400     05  WS-SUBSCRIPT-1              PIC S9(04) USAGE COMP
016500                                               VALUE 0.
016600     05  FILLER                      PIC X(04) VALUE SPACE.
016700*---------------------------------------------------------------*
016800*    LEAGUE-TABLE  -  SCORING SETTINGS LOADED FROM LEAGUE-FILE,
016900*    LOOKED UP BY LEAGUE ID FOR EVERY LINEUP.
017000*---------------------------------------------------------------*
017100 01  LEAGUE-ACCUMULATION-FIELDS.
017200     05  LEAGUE-TABLE OCCURS 500 TIMES
017300                     INDEXED BY LEAG-IDX.
017400         10  LGT-LEAGUE-ID            PIC 9(06).
017500         10  LGT-WIN-POINTS           PIC 9(03)V99.
017600         10  LGT-TOP5-BONUS           PIC 9(03)V99.
017700         10  LGT-TOP10-BONUS          PIC 9(03)V99.
017800         10  LGT-MADE-CUT-BONUS       PIC 9(03)V99.
017900         10  LGT-ODDS-WEIGHT          PIC 9V99.
018000     05  FILLER                      PIC X(04) VALUE SPACE.
018100*---------------------------------------------------------------*
018200*    RESULT-TABLE  -  THIS WEEK'S TOURNAMENT RESULTS, KEYED BY
018300*    PLAYER ID.  A PLAYER NOT FOUND HERE SCORED ZERO.
018400*---------------------------------------------------------------*
018500 01  RESULT-ACCUMULATION-FIELDS.
018600     05  RESULT-TABLE OCCURS 500 TIMES
018700                     INDEXED BY RSLT-IDX.
018800         10  RLT-PLAYER-ID            PIC 9(06).
018900         10  RLT-POSITION             PIC 9(03).
019000         10  RLT-MADE-CUT             PIC X(01).
019100     05  FILLER                      PIC X(04) VALUE SPACE.
019200*---------------------------------------------------------------*
019300*    TEAM-TABLE  -  SEASON-TO-DATE TOTAL FOR EVERY TEAM SEEN ON
019400*    THE LINEUP FILE, REGARDLESS OF WHICH TOURNAMENT ITS ROWS
019500*    BELONG TO.  BUILT FRESH EVERY RUN FROM THE WHOLE FILE.
019600*---------------------------------------------------------------*
019700 01  TEAM-ACCUMULATION-FIELDS.
019800     05  TEAM-TABLE OCCURS 2000 TIMES
019900                     INDEXED BY TEAM-IDX.
020000         10  TMT-LEAGUE-ID            PIC 9(06).
020100         10  TMT-TEAM-ID              PIC 9(06).
020200         10  TMT-USER-ID              PIC 9(06).
020300         10  TMT-SEASON-TOTAL         PIC S9(07)V99.
020400     05  FILLER                      PIC X(04) VALUE SPACE.
020500*---------------------------------------------------------------*
020600*    ONE PLAYER'S SCORING WORK AREA - REUSED FOR EACH OF THE
020700*    THREE PICKS IN A LINEUP.
020800*---------------------------------------------------------------*
020900 01  WS-PLAYER-SCORING-WORK-AREA.
021000     05  WS-PLAYER-POSITION           PIC 9(03) VALUE 0.
021100     05  WS-PLAYER-MADE-CUT-SW        PIC X(01) VALUE 'N'.
021200         88  WS-PLAYER-MADE-CUT                  VALUE 'Y'.
021300     05  WS-PLAYER-ODDS                PIC 9(05)V99 VALUE 0.
021400     05  WS-POSITION-RATIO              PIC 9V999999 VALUE 0.
021500     05  WS-POSITION-LOG-ARGUMENT       PIC 9V999999 VALUE 0.
021600     05  WS-POSITION-LOG-SCORE          PIC 9V999999 VALUE 0.
021700     05  WS-POSITION-SCORE              PIC 9(03)V99 VALUE 0.
021800     05  WS-ODDS-MULTIPLIER-RAW         PIC S9(02)V999 VALUE 0.
021900     05  WS-ODDS-MULTIPLIER-WEIGHTED    PIC S9(02)V999 VALUE 0.
022000     05  WS-ACHIEVEMENT-BONUS-TOTAL     PIC 9(03)V99 VALUE 0.
022100     05  WS-ONE-PLAYER-TOTAL            PIC 9(04)V99 VALUE 0.
022200     05  FILLER                         PIC X(04) VALUE SPACE.
022300*---------------------------------------------------------------*
022400*    GENERAL-PURPOSE NATURAL LOG ROUTINE.  RANGE REDUCES THE
022500*    ARGUMENT AGAINST E, THEN USES THE ARCTANH SERIES ON THE
022600*    REDUCED VALUE.  GOOD TO SIX DECIMAL PLACES OR BETTER OVER
022700*    THE RANGES THIS PROGRAM FEEDS IT.
022800*---------------------------------------------------------------*
022900 01  WS-LOGARITHM-WORK-AREA.
023000     05  WS-LOG-ARGUMENT                PIC S9(04)V9(06) VALUE 0.
023100     05  WS-LOG-RESULT                  PIC S9(04)V9(06) VALUE 0.
023200     05  WS-LOG-EXPONENT-COUNT          PIC S9(04) USAGE COMP
023300                                                   VALUE 0.
023400     05  WS-LOG-Y                       PIC S9(04)V9(06) VALUE 0.
023500     05  WS-LOG-Y-SQUARED               PIC S9(04)V9(06) VALUE 0.
023600     05  WS-LOG-TERM                    PIC S9(04)V9(06) VALUE 0.
023700     05  WS-LOG-SUM                     PIC S9(04)V9(06) VALUE 0.
023800     05  FILLER                         PIC X(04) VALUE SPACE.
023900*===============================================================*
024000 PROCEDURE DIVISION.
024100*---------------------------------------------------------------*
024200 0000-MAIN-PARAGRAPH.
024300*---------------------------------------------------------------*
024400     PERFORM 1000-OPEN-AND-LOAD-TABLES.
024500     PERFORM 2000-SCORE-LINEUP-FILE THRU 2000-EXIT
024600         UNTIL END-OF-LINEUPS.
024700     PERFORM 3000-BUILD-STANDINGS-FILE.
024750     GO TO 9900-CLOSE-AND-EXIT.
024800*---------------------------------------------------------------*
024850 9900-CLOSE-AND-EXIT.
024860*    BG-0866 - ALL ROADS OUT OF THIS PROGRAM, NORMAL OR A BAD     BG0866
024870*    OPEN ON ANY OF THE FOUR FILES BELOW, COME THROUGH HERE.      BG0866
024880*---------------------------------------------------------------*
024890     PERFORM 7000-CLOSE-FILES.
024900     DISPLAY 'LNUPSCOR: LINEUPS SCORED THIS RUN - ',
025000         WS-RECORDS-SCORED.
025100     DISPLAY 'LNUPSCOR: TEAMS ACCUMULATED THIS RUN - ',
025200         WS-TEAM-TABLE-SIZE.
025300     GOBACK.
025400*---------------------------------------------------------------*
025500 1000-OPEN-AND-LOAD-TABLES.
025600*---------------------------------------------------------------*
025700     OPEN INPUT LEAGUE-FILE.
025710     IF  NOT LEAG-FILE-OK
025720         DISPLAY 'LNUPSCOR: LEAGUE FILE OPEN ERROR - ',
025730             LEAG-FILE-STATUS
025740         GO TO 9900-CLOSE-AND-EXIT
025750     END-IF.
025800     OPEN INPUT RESULTS-FILE.
025810     IF  NOT RSLT-FILE-OK
025820         DISPLAY 'LNUPSCOR: RESULTS FILE OPEN ERROR - ',
025830             RSLT-FILE-STATUS
025840         GO TO 9900-CLOSE-AND-EXIT
025850     END-IF.
025900     OPEN INPUT LINEUP-FILE.
025910     IF  NOT LINE-FILE-OK
025920         DISPLAY 'LNUPSCOR: LINEUP FILE OPEN ERROR - ',
025930             LINE-FILE-STATUS
025940         GO TO 9900-CLOSE-AND-EXIT
025950     END-IF.
026000     OPEN OUTPUT SCORED-LINEUPS-FILE.
026100     PERFORM 1100-LOAD-LEAGUE-TABLE.
026200     PERFORM 1200-LOAD-RESULT-TABLE.
026300*---------------------------------------------------------------*
026400 1100-LOAD-LEAGUE-TABLE.
026500*---------------------------------------------------------------*
026600     PERFORM 8100-READ-LEAGUE-FILE.
026700     PERFORM 1110-STORE-ONE-LEAGUE
026800         UNTIL END-OF-LEAGUES.
026900*---------------------------------------------------------------*
027000 1110-STORE-ONE-LEAGUE.
027100*---------------------------------------------------------------*
027200     ADD 1 TO WS-LEAGUE-TABLE-SIZE.
027300     SET LEAG-IDX TO WS-LEAGUE-TABLE-SIZE.
027400     MOVE LG-LEAGUE-ID       TO LGT-LEAGUE-ID (LEAG-IDX).
027500     IF  LG-WIN-POINTS = 0
027600         MOVE WS-DEFAULT-WIN-POINTS TO LGT-WIN-POINTS (LEAG-IDX)
027700     ELSE
027800         MOVE LG-WIN-POINTS  TO LGT-WIN-POINTS (LEAG-IDX)
027900     END-IF.
028000     IF  LG-TOP5-BONUS = 0
028100         MOVE WS-DEFAULT-TOP5-BONUS TO LGT-TOP5-BONUS (LEAG-IDX)
028200     ELSE
028300         MOVE LG-TOP5-BONUS  TO LGT-TOP5-BONUS (LEAG-IDX)
028400     END-IF.
028500     IF  LG-TOP10-BONUS = 0
028600         MOVE WS-DEFAULT-TOP10-BONUS
028700             TO LGT-TOP10-BONUS (LEAG-IDX)
028800     ELSE
028900         MOVE LG-TOP10-BONUS TO LGT-TOP10-BONUS (LEAG-IDX)
029000     END-IF.
029100     IF  LG-MADE-CUT-BONUS = 0
029200         MOVE WS-DEFAULT-MADE-CUT-BONUS
029300             TO LGT-MADE-CUT-BONUS (LEAG-IDX)
029400     ELSE
029500         MOVE LG-MADE-CUT-BONUS
029600             TO LGT-MADE-CUT-BONUS (LEAG-IDX)
029700     END-IF.
029800     IF  LG-ODDS-WEIGHT = 0
029900         MOVE WS-DEFAULT-ODDS-WEIGHT
030000             TO LGT-ODDS-WEIGHT (LEAG-IDX)
030100     ELSE
030200         MOVE LG-ODDS-WEIGHT TO LGT-ODDS-WEIGHT (LEAG-IDX)
030300     END-IF.
030400     PERFORM 8100-READ-LEAGUE-FILE.
030500*---------------------------------------------------------------*
030600 1200-LOAD-RESULT-TABLE.
030700*---------------------------------------------------------------*
030800     PERFORM 8200-READ-RESULTS-FILE.
030900     PERFORM 1210-STORE-ONE-RESULT
031000         UNTIL END-OF-RESULTS.
031100*---------------------------------------------------------------*
031200 1210-STORE-ONE-RESULT.
031300*---------------------------------------------------------------*
031400     IF  NOT WS-RUN-TOURNAMENT-SET
031500         MOVE TR-TOURNAMENT-ID      TO WS-RUN-TOURNAMENT-ID
031600         SET WS-RUN-TOURNAMENT-SET  TO TRUE
031700         DISPLAY 'LNUPSCOR: SCORING TOURNAMENT - ',
031800             WS-RUN-TOURNAMENT-ID-ALPHA
031900     END-IF.
032000     ADD 1 TO WS-RESULT-TABLE-SIZE.
032100     SET RSLT-IDX TO WS-RESULT-TABLE-SIZE.
032200     MOVE TR-PLAYER-ID    TO RLT-PLAYER-ID (RSLT-IDX).
032300     MOVE TR-MADE-CUT     TO RLT-MADE-CUT  (RSLT-IDX).
032400     IF  TR-CUT-MADE
032500         MOVE TR-POSITION TO RLT-POSITION  (RSLT-IDX)
032600     ELSE
032700         MOVE 0           TO RLT-POSITION  (RSLT-IDX)
032800     END-IF.
032900     PERFORM 8200-READ-RESULTS-FILE.
033000*---------------------------------------------------------------*
033100 2000-SCORE-LINEUP-FILE.
033200*---------------------------------------------------------------*
033300     IF  LU-TOURNAMENT-ID = WS-RUN-TOURNAMENT-ID
033400         PERFORM 2100-SCORE-ONE-LINEUP
033500     END-IF.
033600     PERFORM 2900-ACCUMULATE-TEAM-TOTAL.
033700     MOVE LINEUP-RECORD TO OUTPUT-LINEUP-RECORD.
033800     WRITE OUTPUT-LINEUP-RECORD.
033900     PERFORM 8300-READ-LINEUP-FILE.
033950 2000-EXIT.
033960     EXIT.
034000*---------------------------------------------------------------*
034100 2100-SCORE-ONE-LINEUP.
034200*---------------------------------------------------------------*
034300     PERFORM 2200-FIND-LEAGUE-SETTINGS.
034400     MOVE 1 TO WS-SUBSCRIPT-1.
034500     PERFORM 2300-SCORE-ONE-PLAYER
034600         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
034700         UNTIL WS-SUBSCRIPT-1 > 3.
034800     COMPUTE LU-TOTAL-POINTS ROUNDED =
034900         LU-PLAYER-POINTS (1) + LU-PLAYER-POINTS (2)
035000             + LU-PLAYER-POINTS (3).
035100     ADD 1 TO WS-RECORDS-SCORED.
035200*---------------------------------------------------------------*
035300 2200-FIND-LEAGUE-SETTINGS.
035400*---------------------------------------------------------------*
035500     SET LEAG-IDX TO 1.
035600     SEARCH LEAGUE-TABLE
035700         AT END
035800             MOVE WS-DEFAULT-WIN-POINTS     TO LGT-WIN-POINTS (1)
035900             MOVE WS-DEFAULT-TOP5-BONUS     TO LGT-TOP5-BONUS (1)
036000             MOVE WS-DEFAULT-TOP10-BONUS   TO LGT-TOP10-BONUS (1)
036100             MOVE WS-DEFAULT-MADE-CUT-BONUS
036200                                        TO LGT-MADE-CUT-BONUS (1)
036300             MOVE WS-DEFAULT-ODDS-WEIGHT   TO LGT-ODDS-WEIGHT (1)
036400             SET LEAG-IDX TO 1
036500         WHEN LGT-LEAGUE-ID (LEAG-IDX) = LU-LEAGUE-ID
036600             CONTINUE
036700     END-SEARCH.
036800*---------------------------------------------------------------*
036900 2300-SCORE-ONE-PLAYER.
037000*---------------------------------------------------------------*
037100     PERFORM 2310-FIND-PLAYER-RESULT.
037200     IF  WS-PLAYER-MADE-CUT
037300         MOVE LU-PLAYER-ODDS (WS-SUBSCRIPT-1) TO WS-PLAYER-ODDS
037400         PERFORM 2320-COMPUTE-POSITION-SCORE
037500         PERFORM 2330-COMPUTE-ODDS-MULTIPLIER
037600         PERFORM 2340-COMPUTE-ACHIEVEMENT-BONUSES
037700         COMPUTE WS-ONE-PLAYER-TOTAL ROUNDED =
037800             WS-POSITION-SCORE * WS-ODDS-MULTIPLIER-WEIGHTED
037900                 + WS-ACHIEVEMENT-BONUS-TOTAL
038000     ELSE
038100         MOVE 0 TO WS-ONE-PLAYER-TOTAL
038200     END-IF.
038300     MOVE WS-ONE-PLAYER-TOTAL
038400         TO LU-PLAYER-POINTS (WS-SUBSCRIPT-1).
038500*---------------------------------------------------------------*
038600 2310-FIND-PLAYER-RESULT.
038700*---------------------------------------------------------------*
038800     MOVE 'N' TO WS-PLAYER-MADE-CUT-SW.
038900     MOVE 0   TO WS-PLAYER-POSITION.
039000     SET RSLT-IDX TO 1.
039100     SEARCH RESULT-TABLE
039200         AT END
039300             CONTINUE
039400         WHEN RLT-PLAYER-ID (RSLT-IDX) =
039500                 LU-PLAYER-ID (WS-SUBSCRIPT-1)
039600             IF  RLT-MADE-CUT (RSLT-IDX) = 'Y'
039700                 MOVE 'Y' TO WS-PLAYER-MADE-CUT-SW
039800                 MOVE RLT-POSITION (RSLT-IDX)
039900                     TO WS-PLAYER-POSITION
040000             END-IF
040100     END-SEARCH.
040200*---------------------------------------------------------------*
040300 2320-COMPUTE-POSITION-SCORE.
040400*---------------------------------------------------------------*
040500     IF  WS-PLAYER-POSITION < 1
040600         MOVE 0 TO WS-POSITION-SCORE
040700     ELSE
040800         IF  WS-PLAYER-POSITION > WS-DEFAULT-FIELD-SIZE
040900             MOVE WS-DEFAULT-FIELD-SIZE TO WS-PLAYER-POSITION
041000         END-IF
041100         COMPUTE WS-POSITION-RATIO =
041200             (WS-DEFAULT-FIELD-SIZE - WS-PLAYER-POSITION + 1)
041300                 / WS-DEFAULT-FIELD-SIZE
041400         COMPUTE WS-POSITION-LOG-ARGUMENT =
041500             1 + WS-POSITION-RATIO * (WS-E-CONSTANT - 1)
041600         MOVE WS-POSITION-LOG-ARGUMENT TO WS-LOG-ARGUMENT
041700         PERFORM 9500-CALCULATE-NATURAL-LOG
041800         MOVE WS-LOG-RESULT TO WS-POSITION-LOG-SCORE
041900         COMPUTE WS-POSITION-SCORE ROUNDED =
042000             WS-MIN-POSITION-POINTS +
042100             (WS-MAX-POSITION-POINTS - WS-MIN-POSITION-POINTS)
042200                 * WS-POSITION-LOG-SCORE
042300     END-IF.
042400*---------------------------------------------------------------*
042500 2330-COMPUTE-ODDS-MULTIPLIER.
042600*---------------------------------------------------------------*
042700     IF  WS-PLAYER-ODDS NOT > 1.0
042800         MOVE 1.000 TO WS-ODDS-MULTIPLIER-WEIGHTED
042900     ELSE
043000         COMPUTE WS-LOG-ARGUMENT = WS-PLAYER-ODDS / 3
043100         PERFORM 9500-CALCULATE-NATURAL-LOG
043200         COMPUTE WS-ODDS-MULTIPLIER-RAW =
043300             1 + (WS-LOG-RESULT * 0.4)
043400         IF  WS-ODDS-MULTIPLIER-RAW > WS-MAX-ODDS-MULTIPLIER
043500             MOVE WS-MAX-ODDS-MULTIPLIER
043600                 TO WS-ODDS-MULTIPLIER-RAW
043700         END-IF
043800         IF  WS-ODDS-MULTIPLIER-RAW < WS-MIN-ODDS-MULTIPLIER
043900             MOVE WS-MIN-ODDS-MULTIPLIER
044000                 TO WS-ODDS-MULTIPLIER-RAW
044100         END-IF
044200         COMPUTE WS-ODDS-MULTIPLIER-WEIGHTED ROUNDED =
044300             1 + (WS-ODDS-MULTIPLIER-RAW - 1)
044400                 * LGT-ODDS-WEIGHT (LEAG-IDX)
044500     END-IF.
044600*---------------------------------------------------------------*
044700 2340-COMPUTE-ACHIEVEMENT-BONUSES.
044800*---------------------------------------------------------------*
044900     MOVE 0 TO WS-ACHIEVEMENT-BONUS-TOTAL.
045000     IF  WS-PLAYER-POSITION = 1
045100         ADD LGT-WIN-POINTS (LEAG-IDX)
045200             TO WS-ACHIEVEMENT-BONUS-TOTAL
045300     END-IF.
045400     IF  WS-PLAYER-POSITION > 0 AND WS-PLAYER-POSITION <= 5
045500         ADD LGT-TOP5-BONUS (LEAG-IDX)
045600             TO WS-ACHIEVEMENT-BONUS-TOTAL
045700     END-IF.
045800     IF  WS-PLAYER-POSITION > 0 AND WS-PLAYER-POSITION <= 10
045900         ADD LGT-TOP10-BONUS (LEAG-IDX)
046000             TO WS-ACHIEVEMENT-BONUS-TOTAL
046100     END-IF.
046200     ADD LGT-MADE-CUT-BONUS (LEAG-IDX)
046300         TO WS-ACHIEVEMENT-BONUS-TOTAL.
046400*---------------------------------------------------------------*
046500 2900-ACCUMULATE-TEAM-TOTAL.
046600*---------------------------------------------------------------*
046700     SET TEAM-IDX TO 1.
046800     SEARCH TEAM-TABLE
046900         AT END
047000             ADD 1 TO WS-TEAM-TABLE-SIZE
047100             SET TEAM-IDX TO WS-TEAM-TABLE-SIZE
047200             MOVE LU-LEAGUE-ID TO TMT-LEAGUE-ID (TEAM-IDX)
047300             MOVE LU-TEAM-ID   TO TMT-TEAM-ID   (TEAM-IDX)
047400             MOVE LU-USER-ID   TO TMT-USER-ID   (TEAM-IDX)
047500             MOVE LU-TOTAL-POINTS TO TMT-SEASON-TOTAL (TEAM-IDX)
047600         WHEN TMT-TEAM-ID (TEAM-IDX) = LU-TEAM-ID
047700             ADD LU-TOTAL-POINTS
047800                 TO TMT-SEASON-TOTAL (TEAM-IDX)
047900     END-SEARCH.
048000*---------------------------------------------------------------*
048100 3000-BUILD-STANDINGS-FILE.
048200*---------------------------------------------------------------*
048300     OPEN OUTPUT STANDINGS-FILE.
048400     SORT STANDINGS-SORT-FILE
048500         ON ASCENDING  KEY SS-LEAGUE-ID
048600         ON DESCENDING KEY SS-TOTAL-POINTS
048700         ON ASCENDING  KEY SS-ENCOUNTER-SEQ
048800         INPUT PROCEDURE  IS 3100-RELEASE-TEAM-TOTALS
048900         OUTPUT PROCEDURE IS 3200-WRITE-STANDINGS-FILE.
049000     CLOSE STANDINGS-FILE.
049100*---------------------------------------------------------------*
049200 3100-RELEASE-TEAM-TOTALS SECTION.
049300*---------------------------------------------------------------*
049400     SET TEAM-IDX TO 1.
049500     PERFORM 3110-RELEASE-ONE-TEAM
049600         VARYING TEAM-IDX FROM 1 BY 1
049700         UNTIL TEAM-IDX > WS-TEAM-TABLE-SIZE.
049800 3100-DUMMY SECTION.
049900*---------------------------------------------------------------*
050000 3110-RELEASE-ONE-TEAM.
050100*---------------------------------------------------------------*
050200*    TEAM NAME MASTER ISN'T CARRIED ON THE LINEUP TAPE, SO WE
050300*    BUILD A DISPLAY NAME FROM THE TEAM NUMBER UNTIL SOMEBODY
050400*    GIVES THE FANTASY DESK A REAL TEAM MASTER TO READ.
050500*---------------------------------------------------------------*
050600     ADD 1 TO WS-ENCOUNTER-COUNTER.
050700     DISPLAY 'LNUPSCOR: RELEASING ENCOUNTER SEQ - ',
050800         WS-ENCOUNTER-COUNTER-ALPHA.
050900     MOVE TMT-LEAGUE-ID (TEAM-IDX) TO SS-LEAGUE-ID.
051000     MOVE TMT-TEAM-ID   (TEAM-IDX) TO SS-TEAM-ID.
051100     MOVE TMT-USER-ID   (TEAM-IDX) TO SS-USER-ID.
051200     MOVE TMT-SEASON-TOTAL (TEAM-IDX) TO SS-TOTAL-POINTS.
051300     MOVE WS-ENCOUNTER-COUNTER        TO SS-ENCOUNTER-SEQ.
051400     STRING 'TEAM '  TMT-TEAM-ID (TEAM-IDX)
051500         DELIMITED BY SIZE INTO SS-TEAM-NAME.
051600     RELEASE STANDINGS-SORT-RECORD.
051700*---------------------------------------------------------------*
051800 3200-WRITE-STANDINGS-FILE SECTION.
051900*---------------------------------------------------------------*
052000     MOVE 0 TO WS-SUBSCRIPT-1.
052100     PERFORM 8400-RETURN-SORT-RECORD.
052200     PERFORM 3210-ASSIGN-ONE-STANDING
052300         UNTIL SORT-END-OF-FILE.
052400 3200-DUMMY SECTION.
052500*---------------------------------------------------------------*
052600 3210-ASSIGN-ONE-STANDING.
052700*---------------------------------------------------------------*
052800     IF  SSKV-LEAGUE-ID NOT = ST-LEAGUE-ID OR WS-SUBSCRIPT-1 = 0
052900         MOVE 0 TO WS-SUBSCRIPT-1
053000     END-IF.
053100     ADD 1 TO WS-SUBSCRIPT-1.
053200     MOVE SS-LEAGUE-ID      TO ST-LEAGUE-ID.
053300     MOVE SS-TEAM-ID        TO ST-TEAM-ID.
053400     MOVE SS-USER-ID        TO ST-USER-ID.
053500     MOVE SS-TEAM-NAME      TO ST-TEAM-NAME.
053600     MOVE SS-TOTAL-POINTS   TO ST-TOTAL-POINTS.
053700     MOVE WS-SUBSCRIPT-1    TO ST-POSITION.
053800     WRITE STANDINGS-RECORD.
053900     PERFORM 8400-RETURN-SORT-RECORD.
054000*---------------------------------------------------------------*
054100 7000-CLOSE-FILES.
054200*---------------------------------------------------------------*
054300     CLOSE LEAGUE-FILE
054400           RESULTS-FILE
054500           LINEUP-FILE
054600           SCORED-LINEUPS-FILE.
054700*---------------------------------------------------------------*
054800 8100-READ-LEAGUE-FILE.
054900*---------------------------------------------------------------*
055000     READ LEAGUE-FILE
055100         AT END SET END-OF-LEAGUES TO TRUE.
055200*---------------------------------------------------------------*
055300 8200-READ-RESULTS-FILE.
055400*---------------------------------------------------------------*
055500     READ RESULTS-FILE
055600         AT END SET END-OF-RESULTS TO TRUE.
055700*---------------------------------------------------------------*
055800 8300-READ-LINEUP-FILE.
055900*---------------------------------------------------------------*
056000     READ LINEUP-FILE
056100         AT END SET END-OF-LINEUPS TO TRUE.
056200*---------------------------------------------------------------*
056300 8400-RETURN-SORT-RECORD.
056400*---------------------------------------------------------------*
056500     RETURN STANDINGS-SORT-FILE
056600         AT END SET SORT-END-OF-FILE TO TRUE.
056700*---------------------------------------------------------------*
056800 9500-CALCULATE-NATURAL-LOG.
056900*---------------------------------------------------------------*
057000     MOVE 0 TO WS-LOG-EXPONENT-COUNT.
057100     PERFORM 9510-REDUCE-LOG-ARGUMENT-HIGH
057200         UNTIL WS-LOG-ARGUMENT NOT > 2.0.
057300     PERFORM 9520-REDUCE-LOG-ARGUMENT-LOW
057400         UNTIL WS-LOG-ARGUMENT NOT < 0.5.
057500     COMPUTE WS-LOG-Y =
057600         (WS-LOG-ARGUMENT - 1) / (WS-LOG-ARGUMENT + 1).
057700     COMPUTE WS-LOG-Y-SQUARED = WS-LOG-Y * WS-LOG-Y.
057800     MOVE WS-LOG-Y TO WS-LOG-TERM.
057900     MOVE WS-LOG-Y TO WS-LOG-SUM.
058000     COMPUTE WS-LOG-TERM = WS-LOG-TERM * WS-LOG-Y-SQUARED.
058100     COMPUTE WS-LOG-SUM = WS-LOG-SUM + (WS-LOG-TERM / 3).
058200     COMPUTE WS-LOG-TERM = WS-LOG-TERM * WS-LOG-Y-SQUARED.
058300     COMPUTE WS-LOG-SUM = WS-LOG-SUM + (WS-LOG-TERM / 5).
058400     COMPUTE WS-LOG-TERM = WS-LOG-TERM * WS-LOG-Y-SQUARED.
058500     COMPUTE WS-LOG-SUM = WS-LOG-SUM + (WS-LOG-TERM / 7).
058600     COMPUTE WS-LOG-TERM = WS-LOG-TERM * WS-LOG-Y-SQUARED.
058700     COMPUTE WS-LOG-SUM = WS-LOG-SUM + (WS-LOG-TERM / 9).
058800     COMPUTE WS-LOG-RESULT ROUNDED =
058900         WS-LOG-EXPONENT-COUNT + (2 * WS-LOG-SUM).
059000*---------------------------------------------------------------*
059100 9510-REDUCE-LOG-ARGUMENT-HIGH.
059200*---------------------------------------------------------------*
059300     COMPUTE WS-LOG-ARGUMENT = WS-LOG-ARGUMENT / WS-E-CONSTANT.
059400     ADD 1 TO WS-LOG-EXPONENT-COUNT.
059500*---------------------------------------------------------------*
059600 9520-REDUCE-LOG-ARGUMENT-LOW.
059700*---------------------------------------------------------------*
059800     COMPUTE WS-LOG-ARGUMENT = WS-LOG-ARGUMENT * WS-E-CONSTANT.
059900     SUBTRACT 1 FROM WS-LOG-EXPONENT-COUNT.
060000*---------------------------------------------------------------*
060100 END PROGRAM LNUPSCOR.
