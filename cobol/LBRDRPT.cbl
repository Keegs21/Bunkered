000100*===============================================================*
000200* PROGRAM NAME:    LBRDRPT
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/20/91 EDWIN ACKERMAN  CREATED. PRINTS THE TOURNAMENT          EA91
000900*                          LEADERBOARD FOR THE CLUBHOUSE BOARD.    EA91
001000* 09/30/97 R. HAUSER       TOTAL SCORE NOW SHOWS GOLF NOTATION     RH97
001100*                          (+N / -N / E) INSTEAD OF A PLAIN        RH97
001200*                          SIGNED NUMBER - MEMBERS KEPT ASKING.    RH97
001300* 01/11/99 L. FENWICK      Y2K - NO DATE FIELDS PRINTED ON THIS    Y2K99
001400*                          REPORT, REVIEWED AND SIGNED OFF ONLY.   Y2K99
001500* 06/02/09 T. OKAFOR       TICKET BG-0803 - SKIP RECORDS WITH A    BG0803
001600*                          ZERO PLAYER ID INSTEAD OF PRINTING      BG0803
001700*                          A BLANK LINE.                           BG0803
001720* 04/02/11 T. OKAFOR       TICKET BG-0866 - OPEN CHECK ON THE      BG0866
001740*                          LEADERBOARD FILE NOW GOES TO THE        BG0866
001760*                          CLOSE/GOBACK PARAGRAPH, AND THE MAIN    BG0866
001780*                          READ LOOP RUNS AS A PROPER THRU RANGE.  BG0866
001800*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  LBRDRPT.
002100 AUTHOR.          EDWIN ACKERMAN.
002200 INSTALLATION.    BUNKERED GOLF DATA CENTER.
002300 DATE-WRITTEN.    06/20/91.
002400 DATE-COMPILED.
002500 SECURITY.        NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*---------------------------------------------------------------*
003600 INPUT-OUTPUT SECTION.
003700*---------------------------------------------------------------*
003800 FILE-CONTROL.
003900     SELECT LEADERBOARD-FILE ASSIGN TO LDRBDD
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS  IS LDRB-FILE-STATUS.
004200*
004300     SELECT PRINT-FILE ASSIGN TO PRTFILE.
004400*===============================================================*
004500 DATA DIVISION.
004600 FILE SECTION.
004700*---------------------------------------------------------------*
004800 FD  LEADERBOARD-FILE
004900     RECORDING MODE IS F.
005000     COPY BGLDRB.
005100*    KEY-ONLY VIEW - LEFT OVER FROM THE VSAM-KEYED VERSION OF
005200*    THIS FILE. KEPT HERE SO 2000 CAN SCREEN OUT A CORRUPT
005300*    RECORD WITHOUT QUALIFYING THE WHOLE LAYOUT.
005400 01  LEADERBOARD-RECORD-KEY-VIEW REDEFINES LEADERBOARD-RECORD.
005500     05  FILLER                      PIC X(03).
005600     05  LBKV-PLAYER-ID              PIC 9(06).
005700     05  FILLER                      PIC X(59).
005800*    SIGN-ONLY VIEW - THE LEADING SEPARATE SIGN BYTE ON THE
005900*    TOTAL SCORE IS ALREADY A '+' OR '-' CHARACTER, WHICH IS
006000*    EXACTLY THE GOLF NOTATION WE NEED ON THE PRINT LINE.
006100 01  LB-TOTAL-SCORE-SIGN-VIEW REDEFINES LB-TOTAL-SCORE.
006200     05  LBS-SIGN-CHAR               PIC X(01).
006300     05  LBS-DIGITS                  PIC 9(03).
006400*    NAME-ONLY VIEW SO THE DETAIL-LINE STEP CAN TRACE EACH ROW
006500*    AS IT COMES OFF THE TAPE WITHOUT QUALIFYING THE WHOLE
006600*    LAYOUT.
006700 01  LB-PLAYER-NAME-VIEW REDEFINES LEADERBOARD-RECORD.
006800     05  FILLER                      PIC X(09).
006900     05  LBNV-PLAYER-NAME            PIC X(30).
007000     05  FILLER                      PIC X(29).
007100*---------------------------------------------------------------*
007200 FD  PRINT-FILE RECORDING MODE F.
007300 01  PRINT-RECORD.
007400     05  PRINT-LINE                   PIC X(132).
007500     05  FILLER                       PIC X(01).
007600*---------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900 01  PRINT-LINES.
008000     05  NEXT-REPORT-LINE              PIC X(132) VALUE SPACE.
008100     05  FILLER                        PIC X(01) VALUE SPACE.
008200*---------------------------------------------------------------*
008300 01  HEADING-LINES.
008400     05  HEADING-LINE-1.
008500         10  FILLER      PIC X(03) VALUE SPACE.
008600         10  FILLER      PIC X(20) VALUE '   BUNKERED GOLF - T'.
008700         10  FILLER      PIC X(20) VALUE 'OURNAMENT LEADERBOARD'.
008800         10  FILLER      PIC X(27) VALUE SPACE.
008900         10  FILLER      PIC X(05) VALUE 'PAGE:'.
009000         10  HL1-PAGE-COUNT          PIC ZZ9.
009100     05  HEADING-LINE-2.
009200         10  FILLER      PIC X(03) VALUE SPACE.
009300         10  FILLER      PIC X(03) VALUE 'POS'.
009400         10  FILLER      PIC X(04) VALUE SPACE.
009500         10  FILLER      PIC X(30) VALUE 'PLAYER'.
009600         10  FILLER      PIC X(03) VALUE SPACE.
009700         10  FILLER      PIC X(05) VALUE 'TOTAL'.
009800         10  FILLER      PIC X(03) VALUE SPACE.
009900         10  FILLER      PIC X(06) VALUE 'ROUNDS'.
010000         10  FILLER      PIC X(03) VALUE SPACE.
010100         10  FILLER      PIC X(10) VALUE 'OPEN ODDS'.
010200         10  FILLER      PIC X(03) VALUE SPACE.
010300         10  FILLER      PIC X(10) VALUE 'CLOSE ODDS'.
010400 COPY PRTCTL.
010500*---------------------------------------------------------------*
010600 01  DETAIL-LINE.
010700     05  FILLER                       PIC X(03) VALUE SPACE.
010800     05  DL-POSITION                  PIC ZZ9.
010900     05  FILLER                       PIC X(04) VALUE SPACE.
011000     05  DL-PLAYER-NAME                PIC X(30).
011100     05  FILLER                       PIC X(03) VALUE SPACE.
011200     05  DL-TOTAL-SCORE                PIC X(04).
011300     05  FILLER                       PIC X(04) VALUE SPACE.
011400     05  DL-ROUNDS-PLAYED              PIC 9.
011500     05  FILLER                       PIC X(06) VALUE SPACE.
011600     05  DL-OPENING-ODDS               PIC ZZZZ9.99.
011700     05  FILLER                       PIC X(03) VALUE SPACE.
011800     05  DL-CLOSING-ODDS               PIC ZZZZ9.99.
011900*---------------------------------------------------------------*
012000 01  FOOTER-LINE.
012100     05  FILLER                       PIC X(03) VALUE SPACE.
012200     05  FILLER                       PIC X(18) VALUE
012300         'PLAYERS ON BOARD:'.
012400     05  FTL-PLAYER-COUNT              PIC ZZZ9.
012500*---------------------------------------------------------------*
012600 01  WS-SWITCHES-MISC-FIELDS.
012700     05  LDRB-FILE-STATUS             PIC X(02) VALUE '00'.
012800         88  LDRB-FILE-OK                        VALUE '00'.
012900     05  END-OF-LEADERBOARD-SW        PIC X(01) VALUE 'N'.
013000         88  END-OF-LEADERBOARD                  VALUE 'Y'.
013100     05  WS-PLAYER-COUNT              PIC 9(04) USAGE COMP
013200                                               VALUE 0.
013300     05  FILLER                       PIC X(04) VALUE SPACE.
013400*---------------------------------------------------------------*
013500 01  WS-TOTAL-SCORE-EDIT-FIELDS.
013600     05  WS-TOTAL-DIGITS-EDIT          PIC ZZ9.
013700     05  FILLER                        PIC X(04) VALUE SPACE.
013800*===============================================================*
013900 PROCEDURE DIVISION.
014000*---------------------------------------------------------------*
014100 0000-MAIN-PARAGRAPH.
014200*---------------------------------------------------------------*
014300     PERFORM 1000-OPEN-FILES.
014400     PERFORM 8100-READ-LEADERBOARD-FILE.
014500     PERFORM 2000-PROCESS-ONE-RECORD THRU 2000-EXIT
014600         UNTIL END-OF-LEADERBOARD.
014700     PERFORM 2900-PRINT-FOOTER.
014750     GO TO 9900-CLOSE-AND-EXIT.
014800*---------------------------------------------------------------*
014820 9900-CLOSE-AND-EXIT.
014840*    BG-0866 - NORMAL FINISH AND A BAD OPEN ON THE LEADERBOARD    BG0866
014860*    FILE BELOW BOTH LAND HERE.                                  BG0866
014870*---------------------------------------------------------------*
014880     PERFORM 7000-CLOSE-FILES.
014900     GOBACK.
015000*---------------------------------------------------------------*
015100 1000-OPEN-FILES.
015200*---------------------------------------------------------------*
015300     OPEN INPUT  LEADERBOARD-FILE.
015310     IF  NOT LDRB-FILE-OK
015320         DISPLAY 'LBRDRPT: LEADERBOARD FILE OPEN ERROR - ',
015330             LDRB-FILE-STATUS
015340         GO TO 9900-CLOSE-AND-EXIT
015350     END-IF.
015400     OPEN OUTPUT PRINT-FILE.
015500     PERFORM 9100-PRINT-HEADING-LINES.
015600*---------------------------------------------------------------*
015700 2000-PROCESS-ONE-RECORD.
015800*---------------------------------------------------------------*
015900     IF  LBKV-PLAYER-ID NOT = 0
016000         PERFORM 2100-FORMAT-TOTAL-SCORE
016100         PERFORM 2200-PRINT-DETAIL-LINE
016200         ADD 1 TO WS-PLAYER-COUNT
016300     END-IF.
016400     PERFORM 8100-READ-LEADERBOARD-FILE.
016450 2000-EXIT.
016460     EXIT.
016500*---------------------------------------------------------------*
016600 2100-FORMAT-TOTAL-SCORE.
016700*---------------------------------------------------------------*
016800     IF  LB-TOTAL-SCORE = 0
016900         MOVE '   E' TO DL-TOTAL-SCORE
017000     ELSE
017100         MOVE LBS-DIGITS TO WS-TOTAL-DIGITS-EDIT
017200         STRING LBS-SIGN-CHAR       DELIMITED BY SIZE
017300                WS-TOTAL-DIGITS-EDIT DELIMITED BY SIZE
017400                INTO DL-TOTAL-SCORE
017500     END-IF.
017600*---------------------------------------------------------------*
017700 2200-PRINT-DETAIL-LINE.
017800*---------------------------------------------------------------*
017900     DISPLAY 'LBRDRPT: PRINTING DETAIL LINE FOR - ',
018000         LBNV-PLAYER-NAME.
018100     MOVE LB-POSITION        TO DL-POSITION.
018200     MOVE LB-PLAYER-NAME     TO DL-PLAYER-NAME.
018300     MOVE LB-ROUNDS-PLAYED   TO DL-ROUNDS-PLAYED.
018400     MOVE LB-OPENING-ODDS    TO DL-OPENING-ODDS.
018500     MOVE LB-CLOSING-ODDS    TO DL-CLOSING-ODDS.
018600     MOVE DETAIL-LINE        TO NEXT-REPORT-LINE.
018700     PERFORM 9000-PRINT-REPORT-LINE.
018800*---------------------------------------------------------------*
018900 2900-PRINT-FOOTER.
019000*---------------------------------------------------------------*
019100     MOVE WS-PLAYER-COUNT       TO FTL-PLAYER-COUNT.
019200     MOVE 2                  TO LINE-SPACEING.
019300     MOVE FOOTER-LINE         TO NEXT-REPORT-LINE.
019400     PERFORM 9120-WRITE-PRINT-LINE.
019500*---------------------------------------------------------------*
019600 7000-CLOSE-FILES.
019700*---------------------------------------------------------------*
019800     CLOSE LEADERBOARD-FILE
019900           PRINT-FILE.
020000*---------------------------------------------------------------*
020100 8100-READ-LEADERBOARD-FILE.
020200*---------------------------------------------------------------*
020300     READ LEADERBOARD-FILE
020400         AT END SET END-OF-LEADERBOARD TO TRUE.
020500*---------------------------------------------------------------*
020600 9000-PRINT-REPORT-LINE.
020700*---------------------------------------------------------------*
020800     IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
020900         PERFORM 9100-PRINT-HEADING-LINES.
021000     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
021100     PERFORM 9120-WRITE-PRINT-LINE.
021200*---------------------------------------------------------------*
021300 9100-PRINT-HEADING-LINES.
021400*---------------------------------------------------------------*
021500     MOVE PAGE-COUNT           TO HL1-PAGE-COUNT.
021600     MOVE HEADING-LINE-1       TO PRINT-LINE.
021700     PERFORM 9110-WRITE-TOP-OF-PAGE.
021800     MOVE 2                    TO LINE-SPACEING.
021900     MOVE HEADING-LINE-2       TO PRINT-LINE.
022000     PERFORM 9120-WRITE-PRINT-LINE.
022100     ADD  1                    TO PAGE-COUNT.
022200     MOVE 1                    TO LINE-SPACEING.
022300     MOVE 5                    TO LINE-COUNT.
022400*---------------------------------------------------------------*
022500 9110-WRITE-TOP-OF-PAGE.
022600*---------------------------------------------------------------*
022700     WRITE PRINT-RECORD
022800         AFTER ADVANCING PAGE.
022900     MOVE SPACE                TO PRINT-LINE.
023000*---------------------------------------------------------------*
023100 9120-WRITE-PRINT-LINE.
023200*---------------------------------------------------------------*
023300     WRITE PRINT-RECORD
023400         AFTER ADVANCING LINE-SPACEING.
023500     MOVE SPACE                TO PRINT-LINE.
023600     ADD  1                    TO LINE-COUNT.
023700     MOVE 1                    TO LINE-SPACEING.
023800*---------------------------------------------------------------*
023900 END PROGRAM LBRDRPT.
