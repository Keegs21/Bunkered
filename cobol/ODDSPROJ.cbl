000100*===============================================================*
000200* PROGRAM NAME:    ODDSPROJ
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/19/90 EDWIN ACKERMAN  CREATED. CONVERTS SPORTSBOOK ODDS TO    EA90
000900*                          PROJECTED FANTASY POINTS FOR THE PRE-   EA90
001000*                          TOURNAMENT PROJECTIONS SHEET.           EA90
001100* 02/07/93 EDWIN ACKERMAN  ADDED RANK-BASED ESTIMATE FOR PLAYERS   EA93
001200*                          THE SPORTSBOOK HASN'T PRICED YET.       EA93
001300* 01/08/99 L. FENWICK      Y2K REVIEW - NO DATE FIELDS IN THIS     Y2K99
001400*                          PROGRAM, NO CHANGE REQUIRED.            Y2K99
001500* 08/19/04 T. OKAFOR       TICKET BG-0447 - TIERED MULTIPLIER      BG0447
001600*                          TABLE REBUILT TO MATCH THE NEW PRICING  BG0447
001700*                          DESK SCALE.                             BG0447
001800* 06/02/09 T. OKAFOR       TICKET BG-0803 - OUTPUT NOW SORTS       BG0803
001900*                          FAVORITES FIRST FOR THE HANDICAPPERS.   BG0803
001950* 03/11/11 T. OKAFOR       TICKET BG-0851 - PLYRTAB STOPPED        BG0851
001960*                          SUBSTITUTING ITS OWN UNRANKED DEFAULT   BG0851
001970*                          BEFORE THIS PROGRAM EVER SAW THE        BG0851
001980*                          RANKING, SO THE ZERO-CHECK BELOW IN     BG0851
001990*                          2130 IS LIVE AGAIN - NO CHANGE MADE     BG0851
001992*                          HERE, JUST CONFIRMED THIS PROGRAM'S     BG0851
001994*                          OWN DEFAULT (200) IS THE ONE THAT FIRES.BG0851
001995* 04/02/11 T. OKAFOR       TICKET BG-0866 - ODDS FILE OPEN CHECK   BG0866
001996*                          NOW GOES TO THE CLOSE/GOBACK PARAGRAPH  BG0866
001997*                          AND THE ODDS LOAD LOOP RUNS AS A        BG0866
001998*                          PROPER THRU RANGE.                      BG0866
002000*===============================================================*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  ODDSPROJ.
002300 AUTHOR.          EDWIN ACKERMAN.
002400 INSTALLATION.    BUNKERED GOLF DATA CENTER.
002500 DATE-WRITTEN.    06/19/90.
002600 DATE-COMPILED.
002700 SECURITY.        NON-CONFIDENTIAL.
002800*===============================================================*
002900 ENVIRONMENT DIVISION.
003000*---------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*---------------------------------------------------------------*
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*---------------------------------------------------------------*
003800 INPUT-OUTPUT SECTION.
003900*---------------------------------------------------------------*
004000 FILE-CONTROL.
004100     SELECT ODDS-FILE ASSIGN TO ODDSDD
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS  IS ODDS-FILE-STATUS.
004400*
004500     SELECT PROJECTIONS-FILE ASSIGN TO PROJDD
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS PROJ-FILE-STATUS.
004800*
004900     SELECT PROJECTION-SORT-FILE ASSIGN TO SRTPROJ.
005000*===============================================================*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*---------------------------------------------------------------*
005400 FD  ODDS-FILE
005500     RECORDING MODE IS F.
005600     COPY BGODDS.
005700*---------------------------------------------------------------*
005800 FD  PROJECTIONS-FILE
005900     RECORDING MODE IS F.
006000     COPY BGPROJ.
006100*---------------------------------------------------------------*
006200 SD  PROJECTION-SORT-FILE.
006300 01  PROJECTION-SORT-RECORD.
006400     05  PS-SIGN-GROUP               PIC 9(01).
006500     05  PS-ABSOLUTE-ODDS            PIC 9(06).
006600     05  PS-PLAYER-ID                PIC 9(06).
006700     05  PS-PLAYER-NAME              PIC X(30).
006800     05  PS-AMERICAN-ODDS            PIC S9(06)
006900                                      SIGN LEADING SEPARATE.
007000     05  PS-DECIMAL-ODDS             PIC 9(05)V99.
007100     05  PS-PROJ-POINTS              PIC 9(06)V9.
007200     05  FILLER                      PIC X(04).
007300*    SORT-KEY-ONLY VIEW SO THE OUTPUT PROCEDURE CAN DISPLAY THE
007400*    FAVORITE/LONGSHOT GROUPING WITHOUT TOUCHING THE REST OF THE
007500*    RECORD.
007600 01  PS-SORT-KEY-VIEW REDEFINES PROJECTION-SORT-RECORD.
007700     05  PSKV-SIGN-GROUP             PIC 9(01).
007800     05  FILLER                      PIC X(67).
007900*    PLAYER-ID-ONLY VIEW SO THE WRITE STEP CAN TRACE EACH ROW
008000*    AS IT LEAVES THE SORT WITHOUT TOUCHING THE REST OF THE
008100*    RECORD.
008200 01  PS-PLAYER-ID-VIEW REDEFINES PROJECTION-SORT-RECORD.
008300     05  FILLER                      PIC X(07).
008400     05  PSIV-PLAYER-ID              PIC 9(06).
008500     05  FILLER                      PIC X(55).
008600*---------------------------------------------------------------*
008700 WORKING-STORAGE SECTION.
008800*---------------------------------------------------------------*
008900 77  WS-RANK-UNRANKED-DEFAULT        PIC 9(03)     VALUE 200.
009000*---------------------------------------------------------------*
009100 01  WS-SWITCHES-MISC-FIELDS.
009200     05  ODDS-FILE-STATUS            PIC X(02) VALUE '00'.
009300         88  ODDS-FILE-OK                      VALUE '00'.
009400     05  PROJ-FILE-STATUS            PIC X(02) VALUE '00'.
009410         88  PROJ-FILE-OK                      VALUE '00'.
009500     05  END-OF-ODDS-SW              PIC X(01) VALUE 'N'.
009600         88  END-OF-ODDS-FILE                  VALUE 'Y'.
009700     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
009800         88  SORT-END-OF-FILE                  VALUE 'Y'.
009900     05  ODDS-FOUND-SW               PIC X(01) VALUE 'N'.
010000         88  ODDS-FOUND                        VALUE 'Y'.
010100     05  WS-SUBSCRIPT-1              PIC S9(04) USAGE COMP
010200                                               VALUE 0.
010300     05  WS-PLAYERS-PROJECTED        PIC S9(05) USAGE COMP
010400                                               VALUE 0.
010500     05  WS-FAVORITES-COUNT          PIC S9(05) USAGE COMP
010600                                               VALUE 0.
010700     05  WS-LONGSHOTS-COUNT          PIC S9(05) USAGE COMP
010800                                               VALUE 0.
010900     05  FILLER                      PIC X(04) VALUE SPACE.
011000*---------------------------------------------------------------*
011100*    ODDS-TABLE  -  OPENING SPORTSBOOK ODDS LOADED FROM THE
011200*    ODDS FILE, KEYED BY PLAYER ID FOR THIS LOOKUP (THE NAME
011300*    MATCH RULE IS A U5 LEADERBOARD QUIRK, NOT OURS).
011400*---------------------------------------------------------------*
011500 01  ODDS-ACCUMULATION-FIELDS.
011600     05  ODDS-TABLE OCCURS 1000 TIMES
011700                     INDEXED BY ODDS-IDX.
011800         10  ODT-PLAYER-ID            PIC 9(06).
011900         10  ODT-OPENING-ODDS         PIC 9(05)V99.
012000     05  FILLER                      PIC X(04) VALUE SPACE.
012100*---------------------------------------------------------------*
012200*    PROJECTED-POINTS SCENARIO TABLE - RULE U3.5.  BASE POINTS
012300*    AND THE PROBABILITY MULTIPLIER FOR EACH FINISH SCENARIO.
012400*---------------------------------------------------------------*
012500 01  SCENARIO-ACCUMULATION-FIELDS.
012600     05  SCENARIO-TABLE.
012700         10  FILLER PIC X(08) VALUE '1000010A'.
012800         10  FILLER PIC X(08) VALUE '0500025B'.
012900         10  FILLER PIC X(08) VALUE '0300040C'.
013000         10  FILLER PIC X(08) VALUE '0200060D'.
013100         10  FILLER PIC X(08) VALUE '0100120E'.
013200         10  FILLER PIC X(08) VALUE '0050250F'.
013300         10  FILLER PIC X(08) VALUE '0025400G'.
013400         10  FILLER PIC X(08) VALUE '0010700H'.
013500     05  SCENARIO-TABLE-R REDEFINES SCENARIO-TABLE.
013600         10  SCN-ENTRY OCCURS 8 TIMES
013700                     INDEXED BY SCN-IDX.
013800             15  SCN-BASE-POINTS      PIC 9(04).
013900             15  SCN-PROB-FACTOR      PIC 9(02)V9.
014000             15  FILLER               PIC X(01).
014100*---------------------------------------------------------------*
014200 01  WS-PROJECTION-WORK-AREA.
014300     05  WS-WORLD-RANKING             PIC 9(04) VALUE 0.
014400     05  WS-AMERICAN-ODDS             PIC S9(06) VALUE 0.
014500     05  WS-ABSOLUTE-AMERICAN-ODDS    PIC 9(06) VALUE 0.
014600     05  WS-DECIMAL-ODDS              PIC 9(05)V99 VALUE 0.
014700     05  WS-WIN-PROBABILITY           PIC 9V9999 VALUE 0.
014800     05  WS-TIERED-MULTIPLIER         PIC 9(02)V999 VALUE 0.
014900     05  WS-SCENARIO-PROBABILITY      PIC 9(02)V9999 VALUE 0.
015000     05  WS-PROJECTED-POINTS          PIC 9(06)V999 VALUE 0.
015100     05  FILLER                       PIC X(04) VALUE SPACE.
015200*---------------------------------------------------------------*
015300     COPY BGPLYRT.
015400*===============================================================*
015500 PROCEDURE DIVISION.
015600*---------------------------------------------------------------*
015700 0000-MAIN-PARAGRAPH.
015800*---------------------------------------------------------------*
015900     PERFORM 1000-LOAD-PLAYER-TABLE.
016000     PERFORM 1100-OPEN-FILES-AND-LOAD-ODDS.
016100     SORT PROJECTION-SORT-FILE
016200         ON ASCENDING KEY PS-SIGN-GROUP
016300         ON ASCENDING KEY PS-ABSOLUTE-ODDS
016400         INPUT PROCEDURE  IS 2000-BUILD-ALL-PROJECTIONS
016500         OUTPUT PROCEDURE IS 3000-WRITE-PROJECTIONS-FILE.
016550     DISPLAY 'ODDSPROJ: PLAYERS PROJECTED - ',
016560         WS-PLAYERS-PROJECTED.
016570     DISPLAY 'ODDSPROJ: FAVORITES / LONGSHOTS - ',
016580         WS-FAVORITES-COUNT, ' / ', WS-LONGSHOTS-COUNT.
016590     GO TO 9900-CLOSE-AND-EXIT.
017000*---------------------------------------------------------------*
017020 9900-CLOSE-AND-EXIT.
017040*    BG-0866 - NORMAL FINISH AND A BAD OPEN ON EITHER FILE BELOW  BG0866
017060*    BOTH LAND HERE.                                              BG0866
017080*---------------------------------------------------------------*
017090     PERFORM 7000-CLOSE-FILES.
017100     GOBACK.
017200*---------------------------------------------------------------*
017300 1000-LOAD-PLAYER-TABLE.
017400*---------------------------------------------------------------*
017500     MOVE 0     TO PLYR-TABLE-SIZE.
017600     MOVE 'ALL' TO PLYR-PROGRAM-ACTION.
017700     CALL 'PLYRTAB' USING PLYR-TABLE-SIZE, PLYR-TABLE-INDEX,
017800         PLYR-PROGRAM-ACTION, PLYR-RECORD-TABLE
017900     END-CALL.
018000*---------------------------------------------------------------*
018100 1100-OPEN-FILES-AND-LOAD-ODDS.
018200*---------------------------------------------------------------*
018300     OPEN INPUT ODDS-FILE.
018310     IF  NOT ODDS-FILE-OK
018320         DISPLAY 'ODDSPROJ: ODDS FILE OPEN ERROR - ',
018330             ODDS-FILE-STATUS
018340         GO TO 9900-CLOSE-AND-EXIT
018350     END-IF.
018400     OPEN OUTPUT PROJECTIONS-FILE.
018410     IF  NOT PROJ-FILE-OK
018420         DISPLAY 'ODDSPROJ: PROJECTIONS FILE OPEN ERROR - ',
018430             PROJ-FILE-STATUS
018440         GO TO 9900-CLOSE-AND-EXIT
018450     END-IF.
018500     PERFORM 8100-READ-ODDS-FILE.
018600     PERFORM 1110-STORE-ONE-ODDS-RECORD THRU 1110-EXIT
018700         UNTIL END-OF-ODDS-FILE.
018800*---------------------------------------------------------------*
018900 1110-STORE-ONE-ODDS-RECORD.
019000*---------------------------------------------------------------*
019100     ADD 1 TO WS-SUBSCRIPT-1.
019200     SET ODDS-IDX TO WS-SUBSCRIPT-1.
019300     MOVE OD-PLAYER-ID      TO ODT-PLAYER-ID    (ODDS-IDX).
019400     MOVE OD-OPENING-ODDS   TO ODT-OPENING-ODDS (ODDS-IDX).
019500     PERFORM 8100-READ-ODDS-FILE.
019550 1110-EXIT.
019560     EXIT.
019600*---------------------------------------------------------------*
019700 2000-BUILD-ALL-PROJECTIONS SECTION.
019800*---------------------------------------------------------------*
019900     MOVE 1 TO PLYR-TABLE-INDEX.
020000     PERFORM 2100-PROJECT-ONE-PLAYER
020100         VARYING PLYR-TABLE-INDEX FROM 1 BY 1
020200         UNTIL PLYR-TABLE-INDEX > PLYR-TABLE-SIZE.
020300 2000-DUMMY SECTION.
020400*---------------------------------------------------------------*
020500 2100-PROJECT-ONE-PLAYER.
020600*---------------------------------------------------------------*
020700     PERFORM 2110-FIND-PLAYER-ODDS.
020800     IF  ODDS-FOUND AND
020900         ODT-OPENING-ODDS (ODDS-IDX) > 0
021000         MOVE ODT-OPENING-ODDS (ODDS-IDX) TO WS-DECIMAL-ODDS
021100         PERFORM 2120-CONVERT-DECIMAL-TO-AMERICAN
021200     ELSE
021300         MOVE TBL-PLYR-WORLD-RANKING (PLYR-TABLE-INDEX)
021400             TO WS-WORLD-RANKING
021500         PERFORM 2130-ESTIMATE-ODDS-FROM-RANK
021600     END-IF.
021700     PERFORM 2200-CONVERT-AMERICAN-TO-DECIMAL.
021800     PERFORM 2300-COMPUTE-WIN-PROBABILITY.
021900     PERFORM 2400-COMPUTE-TIERED-MULTIPLIER.
022000     PERFORM 2500-COMPUTE-PROJECTED-POINTS.
022100     PERFORM 2900-RELEASE-PROJECTION-RECORD.
022200     ADD 1 TO WS-PLAYERS-PROJECTED.
022300*---------------------------------------------------------------*
022400 2110-FIND-PLAYER-ODDS.
022500*---------------------------------------------------------------*
022600     MOVE 'N' TO ODDS-FOUND-SW.
022700     SET ODDS-IDX TO 1.
022800     SEARCH ODDS-TABLE
022900         AT END
023000             CONTINUE
023100         WHEN ODT-PLAYER-ID (ODDS-IDX) =
023200                 TBL-PLYR-PLAYER-ID (PLYR-TABLE-INDEX)
023300             SET ODDS-FOUND TO TRUE
023400     END-SEARCH.
023500*---------------------------------------------------------------*
023600 2120-CONVERT-DECIMAL-TO-AMERICAN.
023700*---------------------------------------------------------------*
023800     IF  WS-DECIMAL-ODDS >= 2.0
023900         COMPUTE WS-AMERICAN-ODDS =
024000             (WS-DECIMAL-ODDS - 1) * 100
024100     ELSE
024200         COMPUTE WS-AMERICAN-ODDS =
024300             0 - (100 / (WS-DECIMAL-ODDS - 1))
024400     END-IF.
024500*---------------------------------------------------------------*
024600 2130-ESTIMATE-ODDS-FROM-RANK.
024700*---------------------------------------------------------------*
024800     IF  WS-WORLD-RANKING = 0
024900         MOVE WS-RANK-UNRANKED-DEFAULT TO WS-WORLD-RANKING
025000     END-IF.
025100     EVALUATE TRUE
025200         WHEN WS-WORLD-RANKING = 1
025300             MOVE -200 TO WS-AMERICAN-ODDS
025400         WHEN WS-WORLD-RANKING <= 5
025500             COMPUTE WS-AMERICAN-ODDS =
025600                 -150 + (30 * WS-WORLD-RANKING)
025700         WHEN WS-WORLD-RANKING <= 10
025800             COMPUTE WS-AMERICAN-ODDS =
025900                 200 + (50 * WS-WORLD-RANKING)
026000         WHEN WS-WORLD-RANKING <= 25
026100             COMPUTE WS-AMERICAN-ODDS =
026200                 800 + (80 * WS-WORLD-RANKING)
026300         WHEN OTHER
026400             COMPUTE WS-AMERICAN-ODDS =
026500                 3000 + (100 * WS-WORLD-RANKING)
026600     END-EVALUATE.
026700*---------------------------------------------------------------*
026800 2200-CONVERT-AMERICAN-TO-DECIMAL.
026900*---------------------------------------------------------------*
027000     IF  WS-AMERICAN-ODDS >= 0
027100         COMPUTE WS-DECIMAL-ODDS ROUNDED =
027200             (WS-AMERICAN-ODDS / 100) + 1
027300         MOVE WS-AMERICAN-ODDS TO WS-ABSOLUTE-AMERICAN-ODDS
027400     ELSE
027500         COMPUTE WS-ABSOLUTE-AMERICAN-ODDS =
027600             0 - WS-AMERICAN-ODDS
027700         COMPUTE WS-DECIMAL-ODDS ROUNDED =
027800             (100 / WS-ABSOLUTE-AMERICAN-ODDS) + 1
027900     END-IF.
028000*---------------------------------------------------------------*
028100 2300-COMPUTE-WIN-PROBABILITY.
028200*---------------------------------------------------------------*
028300     IF  WS-AMERICAN-ODDS > 0
028400         COMPUTE WS-WIN-PROBABILITY ROUNDED =
028500             100 / (WS-AMERICAN-ODDS + 100)
028600     ELSE
028700         COMPUTE WS-WIN-PROBABILITY ROUNDED =
028800             WS-ABSOLUTE-AMERICAN-ODDS /
028900                 (WS-ABSOLUTE-AMERICAN-ODDS + 100)
029000     END-IF.
029100*---------------------------------------------------------------*
029200 2400-COMPUTE-TIERED-MULTIPLIER.
029300*---------------------------------------------------------------*
029400     EVALUATE TRUE
029500         WHEN WS-AMERICAN-ODDS >= 20000
029600             COMPUTE WS-TIERED-MULTIPLIER =
029700                 15 + ((WS-AMERICAN-ODDS - 20000) / 2000)
029800         WHEN WS-AMERICAN-ODDS >= 10000
029900             COMPUTE WS-TIERED-MULTIPLIER =
030000                 8 + ((WS-AMERICAN-ODDS - 10000) / 1429)
030100         WHEN WS-AMERICAN-ODDS >= 5000
030200             COMPUTE WS-TIERED-MULTIPLIER =
030300                 4 + ((WS-AMERICAN-ODDS - 5000) / 1250)
030400         WHEN WS-AMERICAN-ODDS >= 1000
030500             COMPUTE WS-TIERED-MULTIPLIER =
030600                 1.8 + ((WS-AMERICAN-ODDS - 1000) / 1818)
030700         WHEN WS-AMERICAN-ODDS > 0
030800             COMPUTE WS-TIERED-MULTIPLIER =
030900                 1 + (WS-AMERICAN-ODDS / 1250)
031000         WHEN WS-ABSOLUTE-AMERICAN-ODDS <= 100
031100             MOVE 1.0 TO WS-TIERED-MULTIPLIER
031200         WHEN WS-ABSOLUTE-AMERICAN-ODDS <= 200
031300             MOVE 0.9 TO WS-TIERED-MULTIPLIER
031400         WHEN WS-ABSOLUTE-AMERICAN-ODDS <= 500
031500             MOVE 0.8 TO WS-TIERED-MULTIPLIER
031600         WHEN OTHER
031700             MOVE 0.7 TO WS-TIERED-MULTIPLIER
031800     END-EVALUATE.
031900     IF  WS-TIERED-MULTIPLIER < 0.5
032000         MOVE 0.5 TO WS-TIERED-MULTIPLIER
032100     END-IF.
032200     IF  WS-TIERED-MULTIPLIER > 50.0
032300         MOVE 50.0 TO WS-TIERED-MULTIPLIER
032400     END-IF.
032500*---------------------------------------------------------------*
032600 2500-COMPUTE-PROJECTED-POINTS.
032700*---------------------------------------------------------------*
032800     MOVE 0 TO WS-PROJECTED-POINTS.
032900     SET SCN-IDX TO 1.
033000     PERFORM 2510-ADD-ONE-SCENARIO
033100         VARYING SCN-IDX FROM 1 BY 1
033200         UNTIL SCN-IDX > 8.
033300*---------------------------------------------------------------*
033400 2510-ADD-ONE-SCENARIO.
033500*---------------------------------------------------------------*
033600     COMPUTE WS-SCENARIO-PROBABILITY =
033700         WS-WIN-PROBABILITY * SCN-PROB-FACTOR (SCN-IDX).
033800     IF  WS-SCENARIO-PROBABILITY > 0.95
033900         MOVE 0.95 TO WS-SCENARIO-PROBABILITY
034000     END-IF.
034100     COMPUTE WS-PROJECTED-POINTS =
034200         WS-PROJECTED-POINTS +
034300             (SCN-BASE-POINTS (SCN-IDX) * WS-TIERED-MULTIPLIER
034400                 * WS-SCENARIO-PROBABILITY).
034500*---------------------------------------------------------------*
034600 2900-RELEASE-PROJECTION-RECORD.
034700*---------------------------------------------------------------*
034800     IF  WS-AMERICAN-ODDS < 0
034900         MOVE 0 TO PS-SIGN-GROUP
035000     ELSE
035100         MOVE 1 TO PS-SIGN-GROUP
035200     END-IF.
035300     MOVE WS-ABSOLUTE-AMERICAN-ODDS  TO PS-ABSOLUTE-ODDS.
035400     MOVE TBL-PLYR-PLAYER-ID   (PLYR-TABLE-INDEX)
035500         TO PS-PLAYER-ID.
035600     MOVE TBL-PLYR-PLAYER-NAME (PLYR-TABLE-INDEX)
035700         TO PS-PLAYER-NAME.
035800     MOVE WS-AMERICAN-ODDS           TO PS-AMERICAN-ODDS.
035900     MOVE WS-DECIMAL-ODDS            TO PS-DECIMAL-ODDS.
036000     COMPUTE PS-PROJ-POINTS ROUNDED = WS-PROJECTED-POINTS.
036100     RELEASE PROJECTION-SORT-RECORD.
036200*---------------------------------------------------------------*
036300 3000-WRITE-PROJECTIONS-FILE SECTION.
036400*---------------------------------------------------------------*
036500     PERFORM 8200-RETURN-SORT-RECORD.
036600     PERFORM 3100-WRITE-ONE-PROJECTION
036700         UNTIL SORT-END-OF-FILE.
036800 3000-DUMMY SECTION.
036900*---------------------------------------------------------------*
037000 3100-WRITE-ONE-PROJECTION.
037100*---------------------------------------------------------------*
037200     DISPLAY 'ODDSPROJ: WRITING PROJECTION FOR PLAYER - ',
037300         PSIV-PLAYER-ID.
037400     MOVE PS-PLAYER-ID          TO PJ-PLAYER-ID.
037500     MOVE PS-PLAYER-NAME        TO PJ-PLAYER-NAME.
037600     MOVE PS-AMERICAN-ODDS      TO PJ-AMERICAN-ODDS.
037700     MOVE PS-DECIMAL-ODDS       TO PJ-DECIMAL-ODDS.
037800     MOVE PS-PROJ-POINTS        TO PJ-PROJ-POINTS.
037900     IF  PSKV-SIGN-GROUP = 0
038000         ADD 1 TO WS-FAVORITES-COUNT
038100     ELSE
038200         ADD 1 TO WS-LONGSHOTS-COUNT
038300     END-IF.
038400     WRITE PROJECTION-RECORD.
038500     PERFORM 8200-RETURN-SORT-RECORD.
038600*---------------------------------------------------------------*
038700 7000-CLOSE-FILES.
038800*---------------------------------------------------------------*
038900     CLOSE ODDS-FILE
039000           PROJECTIONS-FILE.
039100*---------------------------------------------------------------*
039200 8100-READ-ODDS-FILE.
039300*---------------------------------------------------------------*
039400     READ ODDS-FILE
039500         AT END SET END-OF-ODDS-FILE TO TRUE.
039600*---------------------------------------------------------------*
039700 8200-RETURN-SORT-RECORD.
039800*---------------------------------------------------------------*
039900     RETURN PROJECTION-SORT-FILE
040000         AT END SET SORT-END-OF-FILE TO TRUE.
040100*---------------------------------------------------------------*
040200 END PROGRAM ODDSPROJ.
