000100*---------------------------------------------------------------*
000200*    BGPLYR  -  PLAYER MASTER RECORD.
000300*    ONE RECORD PER TOUR PLAYER. KEY IS PLYR-PLAYER-ID.
000400*---------------------------------------------------------------*
000500 01  PLAYER-RECORD.
000600     05  PLYR-PLAYER-ID              PIC 9(06).
000700     05  PLYR-PLAYER-NAME            PIC X(30).
000800     05  PLYR-COUNTRY                PIC X(03).
000900     05  PLYR-WORLD-RANKING          PIC 9(04).
001000         88  PLYR-UNRANKED                  VALUE 0.
001100     05  FILLER                      PIC X(07).
