000100*---------------------------------------------------------------*
000200*    PRTCTL  -  SHARED PRINT LINE/PAGE CONTROL AREA.
000300*    COPY'D BY ANY PROGRAM THAT WRITES A 132-COLUMN REPORT.
000350*    BG-0866 - LINE-COUNT AND PAGE-COUNT PULLED OUT TO 77-LEVEL,
000360*    SAME AS THE OTHER STANDALONE COUNTERS ON THIS DESK.
000400*---------------------------------------------------------------*
000410 77  LINE-COUNT                  PIC 9(03) VALUE 999.
000420 77  PAGE-COUNT                  PIC 9(03) VALUE 1.
000430*---------------------------------------------------------------*
000500 01  PRINTER-CONTROL-FIELDS.
000600     05  LINE-SPACEING           PIC 9(02) VALUE 1.
000800     05  LINES-ON-PAGE           PIC 9(03) VALUE 55.
001000     05  TOP-OF-PAGE             PIC X     VALUE '1'.
001100     05  SINGLE-SPACE            PIC X     VALUE ' '.
001200     05  DOUBLE-SPACE            PIC X     VALUE '0'.
001300     05  TRIPLE-SPACE            PIC X     VALUE '-'.
001400     05  FILLER                  PIC X(04) VALUE SPACE.
001500*---------------------------------------------------------------*
001600 01  WS-CURRENT-DATE-DATA.
001700     05  WS-CURRENT-YEAR         PIC 9(04).
001800     05  WS-CURRENT-MONTH        PIC 9(02).
001900     05  WS-CURRENT-DAY          PIC 9(02).
002000     05  FILLER                  PIC X(14).
