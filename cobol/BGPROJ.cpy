000100*---------------------------------------------------------------*
000200*    BGPROJ  -  PRE-TOURNAMENT PROJECTION RECORD, OUTPUT OF THE
000300*    ODDS CONVERSION/PROJECTION RUN.
000400*---------------------------------------------------------------*
000500 01  PROJECTION-RECORD.
000600     05  PJ-PLAYER-ID                PIC 9(06).
000700     05  PJ-PLAYER-NAME              PIC X(30).
000800     05  PJ-AMERICAN-ODDS            PIC S9(06)
000900                                      SIGN LEADING SEPARATE.
001000     05  PJ-DECIMAL-ODDS             PIC 9(05)V99.
001100     05  PJ-PROJ-POINTS              PIC 9(06)V9.
001200     05  FILLER                      PIC X(10).
