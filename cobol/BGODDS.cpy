000100*---------------------------------------------------------------*
000200*    BGODDS  -  SPORTSBOOK ODDS RECORD, ONE PER PLAYER PER
000300*    TOURNAMENT. MATCHED TO ROUND SCORES BY PLAYER NAME.
000400*---------------------------------------------------------------*
000500 01  ODDS-RECORD.
000600     05  OD-PLAYER-ID                PIC 9(06).
000700     05  OD-PLAYER-NAME              PIC X(30).
000800     05  OD-OPENING-ODDS             PIC 9(05)V99.
000900     05  OD-CLOSING-ODDS             PIC 9(05)V99.
001000     05  FILLER                      PIC X(10).
