000100*---------------------------------------------------------------*
000200*    BGRND  -  PER-ROUND SCORE RECORD. SEVERAL RECORDS PER
000300*    PLAYER (ONE PER ROUND PLAYED) FEED THE LEADERBOARD RUN.
000400*---------------------------------------------------------------*
000500 01  ROUND-SCORE-RECORD.
000600     05  RS-PLAYER-ID                PIC 9(06).
000700     05  RS-PLAYER-NAME              PIC X(30).
000800     05  RS-FIN-TEXT                 PIC X(04).
000900     05  RS-ROUND-NO                 PIC 9(01).
001000     05  RS-ROUND-SCORE              PIC S9(03)
001100                                      SIGN LEADING SEPARATE.
001200     05  FILLER                      PIC X(08).
