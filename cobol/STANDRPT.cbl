000100*===============================================================*
000200* PROGRAM NAME:    STANDRPT
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/02/87 EDWIN ACKERMAN  CREATED. PRINTS THE WEEKLY LEAGUE       EA87
000900*                          STANDINGS FOR DISTRIBUTION TO MEMBERS.  EA87
001000* 04/18/95 R. HAUSER       LEAGUE FOOTER NOW SHOWS LEAGUE TOTAL    RH95
001100*                          POINTS AS WELL AS MEMBER COUNT.         RH95
001200* 01/11/99 L. FENWICK      Y2K - LG-SEASON-YEAR CONFIRMED FOUR     Y2K99
001300*                          DIGIT ON THE HEADER LINE, NO CHANGE.    Y2K99
001400* 08/19/04 T. OKAFOR       TICKET BG-0447 - SKIP-TO-NEW-PAGE ON    BG0447
001500*                          EVERY LEAGUE BREAK, NOT JUST ON         BG0447
001600*                          OVERFLOW.                               BG0447
001620* 04/02/11 T. OKAFOR       TICKET BG-0858 - LEAGUE TOTAL WAS       BG0858
001640*                          DECLARED PACKED-DECIMAL, THE ONLY       BG0858
001660*                          PACKED FIELD ON THIS RUN. DROPPED       BG0858
001680*                          USAGE COMP-3 TO MATCH EVERY OTHER       BG0858
001690*                          NUMERIC FIELD IN THIS PROGRAM.          BG0858
001692* 04/02/11 T. OKAFOR       TICKET BG-0866 - OPEN CHECKS ON BOTH    BG0866
001694*                          INPUT FILES NOW GO TO THE CLOSE/GOBACK BG0866
001696*                          PARAGRAPH, AND THE STANDINGS PASS RUNS BG0866
001698*                          AS A PROPER THRU RANGE.                 BG0866
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  STANDRPT.
002000 AUTHOR.          EDWIN ACKERMAN.
002100 INSTALLATION.    BUNKERED GOLF DATA CENTER.
002200 DATE-WRITTEN.    03/02/87.
002300 DATE-COMPILED.
002400 SECURITY.        NON-CONFIDENTIAL.
002500*===============================================================*
002600 ENVIRONMENT DIVISION.
002700*---------------------------------------------------------------*
002800 CONFIGURATION SECTION.
002900*---------------------------------------------------------------*
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*---------------------------------------------------------------*
003500 INPUT-OUTPUT SECTION.
003600*---------------------------------------------------------------*
003700 FILE-CONTROL.
003800     SELECT LEAGUE-FILE ASSIGN TO LEAGDD
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS  IS LEAG-FILE-STATUS.
004100*
004200     SELECT STANDINGS-FILE ASSIGN TO STNDDD
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS  IS STND-FILE-STATUS.
004500*
004600     SELECT PRINT-FILE ASSIGN TO PRTFILE.
004700*===============================================================*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*---------------------------------------------------------------*
005100 FD  LEAGUE-FILE
005200     RECORDING MODE IS F.
005300     COPY BGLEAG.
005400*    KEY-ONLY VIEW USED WHEN WE SIMPLY NEED TO CONFIRM THIS IS
005500*    THE LEAGUE RECORD WE EXPECTED DURING THE INITIAL LOAD PASS.
005600 01  LEAGUE-RECORD-KEY-VIEW REDEFINES LEAGUE-RECORD.
005700     05  LGKV-LEAGUE-ID              PIC 9(06).
005800     05  FILLER                      PIC X(64).
005900*---------------------------------------------------------------*
006000 FD  STANDINGS-FILE
006100     RECORDING MODE IS F.
006200     COPY BGSTND.
006300*    KEY-ONLY VIEW FOR THE LEAGUE CONTROL BREAK TEST IN 2000 -
006400*    NO NEED TO QUALIFY THE WHOLE RECORD JUST TO COMPARE A KEY.
006500 01  STANDINGS-RECORD-KEY-VIEW REDEFINES STANDINGS-RECORD.
006600     05  STKV-LEAGUE-ID              PIC 9(06).
006700     05  FILLER                      PIC X(63).
006800*---------------------------------------------------------------*
006900 FD  PRINT-FILE RECORDING MODE F.
007000 01  PRINT-RECORD.
007100     05  PRINT-LINE                   PIC X(132).
007200     05  FILLER                       PIC X(01).
007300*---------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500*---------------------------------------------------------------*
007600 01  PRINT-LINES.
007700     05  NEXT-REPORT-LINE              PIC X(132) VALUE SPACE.
007800     05  FILLER                       PIC X(01) VALUE SPACE.
007900*---------------------------------------------------------------*
008000 01  HEADING-LINES.
008100     05  HEADING-LINE-1.
008200         10  FILLER      PIC X(07) VALUE ' DATE: '.
008300         10  HL1-MONTH   PIC X(02).
008400         10  FILLER      PIC X(01) VALUE '/'.
008500         10  HL1-DAY     PIC X(02).
008600         10  FILLER      PIC X(01) VALUE '/'.
008700         10  HL1-YEAR    PIC X(04).
008800         10  FILLER      PIC X(07) VALUE SPACE.
008900         10  FILLER      PIC X(20) VALUE '   BUNKERED GOLF - L'.
009000         10  FILLER      PIC X(20) VALUE 'EAGUE STANDINGS     '.
009100         10  FILLER      PIC X(13) VALUE SPACE.
009200         10  FILLER      PIC X(05) VALUE 'PAGE:'.
009300         10  HL1-PAGE-COUNT          PIC ZZ9.
009400     05  HEADING-LINE-2.
009500         10  FILLER      PIC X(20) VALUE '                    '.
009600         10  FILLER      PIC X(20) VALUE '         -----------'.
009700         10  FILLER      PIC X(20) VALUE '--------------------'.
009800         10  FILLER      PIC X(20) VALUE '--------------------'.
009900         10  FILLER      PIC X(20) VALUE '----                '.
010000         10  FILLER      PIC X(20) VALUE '                    '.
010100 COPY PRTCTL.
010200*---------------------------------------------------------------*
010300 01  LEAGUE-HEADER-LINE.
010400     05  FILLER                       PIC X(03) VALUE SPACE.
010500     05  LHL-LEAGUE-ID                PIC 9(06).
010600     05  FILLER                       PIC X(03) VALUE SPACE.
010700     05  LHL-LEAGUE-NAME              PIC X(30).
010800     05  FILLER                       PIC X(03) VALUE SPACE.
010900     05  FILLER                       PIC X(07) VALUE 'SEASON '.
011000     05  LHL-SEASON-YEAR              PIC 9(04).
011100*---------------------------------------------------------------*
011200 01  COLUMN-HEADER-LINE.
011300     05  FILLER                       PIC X(03) VALUE SPACE.
011400     05  FILLER                       PIC X(03) VALUE 'POS'.
011500     05  FILLER                       PIC X(04) VALUE SPACE.
011600     05  FILLER                       PIC X(30) VALUE 'TEAM NAME'.
011700     05  FILLER                       PIC X(03) VALUE SPACE.
011800     05  FILLER                       PIC X(06) VALUE 'USERID'.
011900     05  FILLER                       PIC X(05) VALUE SPACE.
012000     05  FILLER                       PIC X(13) VALUE
012100         'SEASON POINTS'.
012200*---------------------------------------------------------------*
012300 01  DETAIL-LINE.
012400     05  FILLER                       PIC X(03) VALUE SPACE.
012500     05  DL-POSITION                  PIC ZZ9.
012600     05  FILLER                       PIC X(04) VALUE SPACE.
012700     05  DL-TEAM-NAME                  PIC X(30).
012800     05  FILLER                       PIC X(03) VALUE SPACE.
012900     05  DL-USER-ID                    PIC 9(06).
013000     05  FILLER                       PIC X(05) VALUE SPACE.
013100     05  DL-SEASON-POINTS              PIC ZZZZZZ9.99.
013200*---------------------------------------------------------------*
013300 01  LEAGUE-FOOTER-LINE.
013400     05  FILLER                       PIC X(03) VALUE SPACE.
013500     05  FILLER                       PIC X(16) VALUE
013600         'MEMBERS IN LEAGUE:'.
013700     05  FLL-MEMBER-COUNT              PIC ZZZ9.
013800     05  FILLER                       PIC X(05) VALUE SPACE.
013900     05  FILLER                       PIC X(19) VALUE
014000         'LEAGUE TOTAL POINTS'.
014100     05  FLL-LEAGUE-TOTAL              PIC ZZZZZZZZ9.99.
014200*---------------------------------------------------------------*
014300 01  WS-SWITCHES-MISC-FIELDS.
014400     05  LEAG-FILE-STATUS             PIC X(02) VALUE '00'.
014410         88  LEAG-FILE-OK                        VALUE '00'.
014500     05  STND-FILE-STATUS             PIC X(02) VALUE '00'.
014510         88  STND-FILE-OK                        VALUE '00'.
014600     05  END-OF-LEAGUES-SW            PIC X(01) VALUE 'N'.
014700         88  END-OF-LEAGUES                     VALUE 'Y'.
014800     05  END-OF-STANDINGS-SW          PIC X(01) VALUE 'N'.
014900         88  END-OF-STANDINGS                    VALUE 'Y'.
015000     05  FIRST-LEAGUE-SW              PIC X(01) VALUE 'Y'.
015100         88  FIRST-LEAGUE                        VALUE 'Y'.
015200     05  WS-LEAGUE-TABLE-SIZE          PIC S9(04) USAGE COMP
015300                                                  VALUE 0.
015400     05  WS-MEMBER-COUNT               PIC 9(04) USAGE COMP
015500                                                  VALUE 0.
015600     05  WS-LEAGUE-TOTAL               PIC S9(08)V99 VALUE 0.
015800     05  WS-PREVIOUS-LEAGUE-ID         PIC 9(06) VALUE 0.
015900*    ALPHA VIEW SO THE BREAK-CHANGE TRACE ON THE OPERATOR LOG
016000*    SHOWS ALL SIX DIGITS INCLUDING LEADING ZEROS.
016100     05  WS-PREVIOUS-LEAGUE-ID-ALPHA REDEFINES
016200                     WS-PREVIOUS-LEAGUE-ID PIC X(06).
016300     05  WS-ACCEPT-DATE.
016400         10  WS-ACCEPT-YY              PIC 9(02).
016500         10  WS-ACCEPT-MM              PIC 9(02).
016600         10  WS-ACCEPT-DD              PIC 9(02).
016700     05  FILLER                       PIC X(08) VALUE SPACE.
016800*---------------------------------------------------------------*
016900 01  LEAGUE-ACCUMULATION-FIELDS.
017000     05  LEAGUE-TABLE OCCURS 500 TIMES
017100                     INDEXED BY LEAG-IDX.
017200         10  LGT-LEAGUE-ID             PIC 9(06).
017300         10  LGT-LEAGUE-NAME           PIC X(30).
017400         10  LGT-SEASON-YEAR            PIC 9(04).
017500     05  FILLER                       PIC X(04) VALUE SPACE.
017600*===============================================================*
017700 PROCEDURE DIVISION.
017800*---------------------------------------------------------------*
017900 0000-MAIN-PARAGRAPH.
018000*---------------------------------------------------------------*
018100     PERFORM 1000-OPEN-FILES-LOAD-LEAGUES.
018200     PERFORM 8200-READ-STANDINGS-FILE.
018300     PERFORM 2000-PROCESS-STANDINGS-FILE THRU 2000-EXIT
018400         UNTIL END-OF-STANDINGS.
018500     IF  NOT FIRST-LEAGUE
018600         PERFORM 2900-PRINT-LEAGUE-FOOTER
018700     END-IF.
018750     GO TO 9900-CLOSE-AND-EXIT.
018800*---------------------------------------------------------------*
018820 9900-CLOSE-AND-EXIT.
018840*    BG-0866 - NORMAL FINISH AND A BAD OPEN ON EITHER INPUT FILE  BG0866
018860*    BOTH LAND HERE.                                              BG0866
018870*---------------------------------------------------------------*
018880     PERFORM 7000-CLOSE-FILES.
018900     GOBACK.
019000*---------------------------------------------------------------*
019100 1000-OPEN-FILES-LOAD-LEAGUES.
019200*---------------------------------------------------------------*
019300     OPEN INPUT  LEAGUE-FILE.
019310     IF  NOT LEAG-FILE-OK
019320         DISPLAY 'STANDRPT: LEAGUE FILE OPEN ERROR - ',
019330             LEAG-FILE-STATUS
019340         GO TO 9900-CLOSE-AND-EXIT
019350     END-IF.
019400     OPEN INPUT  STANDINGS-FILE.
019410     IF  NOT STND-FILE-OK
019420         DISPLAY 'STANDRPT: STANDINGS FILE OPEN ERROR - ',
019430             STND-FILE-STATUS
019440         GO TO 9900-CLOSE-AND-EXIT
019450     END-IF.
019500     OPEN OUTPUT PRINT-FILE.
019600     ACCEPT WS-ACCEPT-DATE FROM DATE.
019700     MOVE WS-ACCEPT-MM          TO HL1-MONTH.
019800     MOVE WS-ACCEPT-DD          TO HL1-DAY.
019900*    Y2K WINDOW - 2-DIGIT YEARS UNDER 50 ARE 20XX, ELSE 19XX.
020000     IF  WS-ACCEPT-YY LESS THAN 50
020100         MOVE 2000               TO WS-CURRENT-YEAR
020200     ELSE
020300         MOVE 1900               TO WS-CURRENT-YEAR
020400     END-IF.
020500     ADD  WS-ACCEPT-YY           TO WS-CURRENT-YEAR.
020600     MOVE WS-CURRENT-YEAR        TO HL1-YEAR.
020700     PERFORM 8100-READ-LEAGUE-FILE.
020800     PERFORM 1100-STORE-ONE-LEAGUE
020900         UNTIL END-OF-LEAGUES.
021000*---------------------------------------------------------------*
021100 1100-STORE-ONE-LEAGUE.
021200*---------------------------------------------------------------*
021300     ADD 1 TO WS-LEAGUE-TABLE-SIZE.
021400     SET LEAG-IDX TO WS-LEAGUE-TABLE-SIZE.
021500     MOVE LGKV-LEAGUE-ID  TO LGT-LEAGUE-ID   (LEAG-IDX).
021600     MOVE LG-NAME         TO LGT-LEAGUE-NAME (LEAG-IDX).
021700     MOVE LG-SEASON-YEAR  TO LGT-SEASON-YEAR (LEAG-IDX).
021800     PERFORM 8100-READ-LEAGUE-FILE.
021900*---------------------------------------------------------------*
022000 2000-PROCESS-STANDINGS-FILE.
022100*---------------------------------------------------------------*
022200     IF  STKV-LEAGUE-ID NOT = WS-PREVIOUS-LEAGUE-ID
022300         IF  NOT FIRST-LEAGUE
022400             PERFORM 2900-PRINT-LEAGUE-FOOTER
022500         END-IF
022600         MOVE 'N' TO FIRST-LEAGUE-SW
022700         MOVE 0   TO WS-MEMBER-COUNT
022800         MOVE 0   TO WS-LEAGUE-TOTAL
022900         MOVE ST-LEAGUE-ID TO WS-PREVIOUS-LEAGUE-ID
023000         DISPLAY 'STANDRPT: NOW BREAKING ON LEAGUE - ',
023100             WS-PREVIOUS-LEAGUE-ID-ALPHA
023200         PERFORM 2100-PRINT-LEAGUE-HEADER
023300     END-IF.
023400     PERFORM 2200-PRINT-DETAIL-LINE.
023500     ADD 1               TO WS-MEMBER-COUNT.
023600     ADD ST-TOTAL-POINTS TO WS-LEAGUE-TOTAL.
023700     PERFORM 8200-READ-STANDINGS-FILE.
023750 2000-EXIT.
023760     EXIT.
023800*---------------------------------------------------------------*
023900 2100-PRINT-LEAGUE-HEADER.
024000*---------------------------------------------------------------*
024100     PERFORM 9100-PRINT-HEADING-LINES.
024200     PERFORM 2110-FIND-LEAGUE-NAME.
024300     MOVE ST-LEAGUE-ID    TO LHL-LEAGUE-ID.
024400     MOVE 2               TO LINE-SPACEING.
024500     MOVE LEAGUE-HEADER-LINE TO NEXT-REPORT-LINE.
024600     PERFORM 9120-WRITE-PRINT-LINE.
024700     MOVE 2               TO LINE-SPACEING.
024800     MOVE COLUMN-HEADER-LINE TO NEXT-REPORT-LINE.
024900     PERFORM 9120-WRITE-PRINT-LINE.
025000*---------------------------------------------------------------*
025100 2110-FIND-LEAGUE-NAME.
025200*---------------------------------------------------------------*
025300     MOVE SPACE TO LHL-LEAGUE-NAME.
025400     MOVE 0     TO LHL-SEASON-YEAR.
025500     SET LEAG-IDX TO 1.
025600     SEARCH LEAGUE-TABLE
025700         AT END
025800             CONTINUE
025900         WHEN LGT-LEAGUE-ID (LEAG-IDX) = ST-LEAGUE-ID
026000             MOVE LGT-LEAGUE-NAME  (LEAG-IDX)
026100                 TO LHL-LEAGUE-NAME
026200             MOVE LGT-SEASON-YEAR (LEAG-IDX)
026300                 TO LHL-SEASON-YEAR
026400     END-SEARCH.
026500*---------------------------------------------------------------*
026600 2200-PRINT-DETAIL-LINE.
026700*---------------------------------------------------------------*
026800     MOVE ST-POSITION       TO DL-POSITION.
026900     MOVE ST-TEAM-NAME      TO DL-TEAM-NAME.
027000     MOVE ST-USER-ID        TO DL-USER-ID.
027100     MOVE ST-TOTAL-POINTS   TO DL-SEASON-POINTS.
027200     MOVE DETAIL-LINE       TO NEXT-REPORT-LINE.
027300     PERFORM 9000-PRINT-REPORT-LINE.
027400*---------------------------------------------------------------*
027500 2900-PRINT-LEAGUE-FOOTER.
027600*---------------------------------------------------------------*
027700     MOVE WS-MEMBER-COUNT    TO FLL-MEMBER-COUNT.
027800     MOVE WS-LEAGUE-TOTAL    TO FLL-LEAGUE-TOTAL.
027900     MOVE 2                  TO LINE-SPACEING.
028000     MOVE LEAGUE-FOOTER-LINE TO NEXT-REPORT-LINE.
028100     PERFORM 9120-WRITE-PRINT-LINE.
028200*---------------------------------------------------------------*
028300 7000-CLOSE-FILES.
028400*---------------------------------------------------------------*
028500     CLOSE LEAGUE-FILE
028600           STANDINGS-FILE
028700           PRINT-FILE.
028800*---------------------------------------------------------------*
028900 8100-READ-LEAGUE-FILE.
029000*---------------------------------------------------------------*
029100     READ LEAGUE-FILE
029200         AT END SET END-OF-LEAGUES TO TRUE.
029300*---------------------------------------------------------------*
029400 8200-READ-STANDINGS-FILE.
029500*---------------------------------------------------------------*
029600     READ STANDINGS-FILE
029700         AT END SET END-OF-STANDINGS TO TRUE.
029800*---------------------------------------------------------------*
029900 9000-PRINT-REPORT-LINE.
030000*---------------------------------------------------------------*
030100     IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
030200         PERFORM 9100-PRINT-HEADING-LINES.
030300     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
030400     PERFORM 9120-WRITE-PRINT-LINE.
030500*---------------------------------------------------------------*
030600 9100-PRINT-HEADING-LINES.
030700*---------------------------------------------------------------*
030800     MOVE PAGE-COUNT           TO HL1-PAGE-COUNT.
030900     MOVE HEADING-LINE-1       TO PRINT-LINE.
031000     PERFORM 9110-WRITE-TOP-OF-PAGE.
031100     MOVE 2                    TO LINE-SPACEING.
031200     MOVE HEADING-LINE-2       TO PRINT-LINE.
031300     PERFORM 9120-WRITE-PRINT-LINE.
031400     ADD  1                    TO PAGE-COUNT.
031500     MOVE 1                    TO LINE-SPACEING.
031600     MOVE 5                    TO LINE-COUNT.
031700*---------------------------------------------------------------*
031800 9110-WRITE-TOP-OF-PAGE.
031900*---------------------------------------------------------------*
032000     WRITE PRINT-RECORD
032100         AFTER ADVANCING PAGE.
032200     MOVE SPACE                TO PRINT-LINE.
032300*---------------------------------------------------------------*
032400 9120-WRITE-PRINT-LINE.
032500*---------------------------------------------------------------*
032600     WRITE PRINT-RECORD
032700         AFTER ADVANCING LINE-SPACEING.
032800     MOVE SPACE                TO PRINT-LINE.
032900     ADD  1                    TO LINE-COUNT.
033000     MOVE 1                    TO LINE-SPACEING.
033100*---------------------------------------------------------------*
033200 END PROGRAM STANDRPT.
