000100*---------------------------------------------------------------*
000200*    BGBET  -  BET LEDGER RECORD. SORTED BY USER, THEN DATE,
000300*    AS DELIVERED TO THE SETTLEMENT/ANALYTICS RUN.
000400*---------------------------------------------------------------*
000500 01  BET-RECORD.
000600     05  BT-BET-ID                   PIC 9(06).
000700     05  BT-USER-ID                  PIC 9(06).
000800     05  BT-DATE                     PIC 9(08).
000900     05  BT-BET-TYPE                 PIC X(12).
001000     05  BT-AMOUNT                   PIC 9(07)V99.
001100     05  BT-ODDS                     PIC 9(05)V99.
001200     05  BT-POTENTIAL-PAYOUT         PIC 9(09)V99.
001300     05  BT-STATUS                   PIC X(01).
001400         88  BT-PENDING                      VALUE 'P'.
001500         88  BT-WON                          VALUE 'W'.
001600         88  BT-LOST                         VALUE 'L'.
001700         88  BT-PUSHED                       VALUE 'U'.
001800     05  FILLER                      PIC X(10).
