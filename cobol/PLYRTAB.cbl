000100*===============================================================*
000200* PROGRAM NAME:    PLYRTAB
000300* ORIGINAL AUTHOR: R. HAUSER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/86 R. HAUSER       CREATED. CALLED SUBPROGRAM THAT HANDS   RH86
000900*                          THE PLAYER MASTER BACK TO A CALLER AS   RH86
001000*                          A TABLE, SAME AS THE CLAIMS READER.     RH86
001100* 11/02/89 R. HAUSER       ADDED SINGLE-PLAYER LOOKUP PATH FOR     RH89
001200*                          THE ODDS DESK'S AD HOC RANKING CHECKS.  RH89
001300* 01/09/99 L. FENWICK      Y2K - WORLD-RANKING WAS BEING READ AS   Y2K99
001400*                          A SIGNED FIELD ON SOME INPUT DECKS.     Y2K99
001500*                          FORCED UNSIGNED EDIT ON THE MOVE.       Y2K99
001600* 08/19/04 T. OKAFOR       TICKET BG-0447 - FIELD SIZE CHANGED     BG0447
001700*                          WHEN WORLD-RANKING WENT TO 4 DIGITS.    BG0447
001750* 03/11/11 T. OKAFOR       TICKET BG-0851 - THIS PROGRAM WAS       BG0851
001760*                          STUFFING 9999 INTO THE TABLE FOR ANY    BG0851
001770*                          UNRANKED PLAYER BEFORE ODDSPROJ EVER    BG0851
001780*                          SAW THE RECORD, SO ODDSPROJ'S OWN       BG0851
001790*                          ZERO-CHECK NEVER FIRED AND THE RANK     BG0851
001800*                          ESTIMATE FORMULA BLEW PAST THE AMERICAN BG0851
001810*                          ODDS FIELD SIZE. PASS THE RAW RANKING   BG0851
001820*                          THROUGH UNCHANGED - LET THE CALLER      BG0851
001830*                          DECIDE WHAT "UNRANKED" DEFAULTS TO.     BG0851
001850* 04/02/11 T. OKAFOR       TICKET BG-0866 - RESTRUCTURED THE      BG0866
001860*                          OPEN CHECK TO GO TO THE CLOSE/GOBACK   BG0866
001870*                          PARAGRAPH LIKE THE DESK'S OLDER        BG0866
001880*                          PROGRAMS DID, AND PUT THE TWO READ     BG0866
001885*                          LOOPS INTO PROPER THRU RANGES.          BG0866
001890*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  PLYRTAB.
002100 AUTHOR.          R. HAUSER.
002200 INSTALLATION.    BUNKERED GOLF DATA CENTER.
002300 DATE-WRITTEN.    03/14/86.
002400 DATE-COMPILED.
002500 SECURITY.        NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-3081.
003000 OBJECT-COMPUTER.  IBM-3081.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*---------------------------------------------------------------*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT PLAYERS-FILE ASSIGN TO PLYRDD
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS  IS PLYR-FILE-STATUS.
003900*===============================================================*
004000 DATA DIVISION.
004100 FILE SECTION.
004200*---------------------------------------------------------------*
004300 FD  PLAYERS-FILE
004400     RECORDING MODE IS F.
004500     COPY BGPLYR.
004600*    KEY-ONLY VIEW - LEFT OVER FROM WHEN THIS PROGRAM READ THE
004700*    PLAYER MASTER AS A KEYED VSAM FILE AND COMPARED ON THE KEY
004800*    PORTION ONLY. KEPT SO THE COMPARE IN 2100 DOESN'T HAVE TO
004900*    TOUCH THE WHOLE RECORD.
005000 01  PLAYER-RECORD-KEY-VIEW REDEFINES PLAYER-RECORD.
005100     05  PRKV-PLAYER-ID              PIC 9(06).
005200     05  FILLER                      PIC X(44).
005300*    RANKING-ONLY VIEW - ANOTHER LEFTOVER FROM THE SAME VSAM ERA,
005400*    WHEN AN ALTERNATE INDEX ON WORLD RANKING LET THE DESK PULL
005500*    THIS FIELD WITHOUT TOUCHING THE NAME/COUNTRY PORTION.
005600 01  PLAYER-RECORD-RANKING-VIEW REDEFINES PLAYER-RECORD.
005700     05  FILLER                      PIC X(39).
005800     05  PRRV-WORLD-RANKING          PIC 9(04).
005900     05  FILLER                      PIC X(07).
006000*---------------------------------------------------------------*
006100 WORKING-STORAGE SECTION.
006200*---------------------------------------------------------------*
006300*    BG-0866 - PULLED OFF THE MISC GROUP AND MADE STANDALONE,
006310*    SAME AS THE TABLE-SIZE/INDEX ITEMS ON THE LINKAGE SIDE.
006350 77  WS-RECORDS-LOADED                PIC S9(04) USAGE COMP
006360                                               VALUE 0.
006400*---------------------------------------------------------------*
006500 01  WS-SWITCHES-MISC-FIELDS.
006600     05  PLYR-FILE-STATUS            PIC X(02) VALUE '00'.
006700         88  PLYR-FILE-OK                       VALUE '00'.
006800     05  END-OF-PLAYERS-SW           PIC X(01) VALUE 'N'.
006900         88  END-OF-PLAYERS-FILE               VALUE 'Y'.
007000     05  PLAYER-FOUND-SW             PIC X(01) VALUE 'N'.
007100         88  PLAYER-FOUND                      VALUE 'Y'.
007200     05  WS-WANTED-PLAYER-ID         PIC 9(06) VALUE 0.
007300*    ALPHA VIEW SO THE OPERATOR LOG SHOWS ALL SIX DIGITS
007400*    INCLUDING LEADING ZEROS INSTEAD OF A SUPPRESSED EDIT.
007500     05  WS-WANTED-PLAYER-ID-ALPHA REDEFINES WS-WANTED-PLAYER-ID
007600                                 PIC X(06).
007900     05  FILLER                      PIC X(08) VALUE SPACE.
008000*---------------------------------------------------------------*
008100 LINKAGE SECTION.
008200     COPY BGPLYRT.
008300*===============================================================*
008400 PROCEDURE DIVISION USING PLYR-TABLE-SIZE, PLYR-TABLE-INDEX,
008500     PLYR-PROGRAM-ACTION, PLYR-RECORD-TABLE.
008600*---------------------------------------------------------------*
008700 0000-MAIN-PARAGRAPH.
008800*---------------------------------------------------------------*
008900     OPEN INPUT PLAYERS-FILE.
008950*    BG-0866 - FILE WON'T OPEN, JUMP STRAIGHT TO CLOSE/GOBACK
008960*    THE SAME WAY THE DESK'S OLDER PROGRAMS DID IT.
008970     IF  NOT PLYR-FILE-OK
008980         MOVE 0 TO PLYR-TABLE-SIZE
008990         DISPLAY 'PLYRTAB: FILE OPEN ERROR - ', PLYR-FILE-STATUS
008995         GO TO 9900-CLOSE-AND-EXIT
008998     END-IF.
009100     IF  PLYR-ALL-RECORDS
009200         PERFORM 2000-LOAD-ALL-PLAYERS THRU 2000-EXIT
009300             UNTIL END-OF-PLAYERS-FILE
009350         DISPLAY 'PLYRTAB: RECORDS LOADED - ',
009360             WS-RECORDS-LOADED
009400     ELSE
009500         MOVE TBL-PLYR-PLAYER-ID (1) TO WS-WANTED-PLAYER-ID
009600         PERFORM 2100-FIND-ONE-PLAYER THRU 2100-EXIT
009700             UNTIL END-OF-PLAYERS-FILE
009800             OR    PLAYER-FOUND
009900         IF  NOT PLAYER-FOUND
010000             MOVE 0 TO PLYR-TABLE-SIZE
010100             DISPLAY 'PLYRTAB: PLAYER NOT FOUND - ',
010200                 WS-WANTED-PLAYER-ID-ALPHA
010300         END-IF
010400     END-IF.
010900*---------------------------------------------------------------*
010950 9900-CLOSE-AND-EXIT.
010960*---------------------------------------------------------------*
011300     CLOSE PLAYERS-FILE.
011400     GOBACK.
011500*---------------------------------------------------------------*
011600 2000-LOAD-ALL-PLAYERS.
011700*---------------------------------------------------------------*
011800     READ PLAYERS-FILE
011900         AT END
012000             SET END-OF-PLAYERS-FILE TO TRUE
012100         NOT AT END
012200             ADD 1 TO PLYR-TABLE-SIZE
012300             ADD 1 TO WS-RECORDS-LOADED
012400             PERFORM 2900-MOVE-PLAYER-TO-TABLE
012500     END-READ.
012550 2000-EXIT.
012560     EXIT.
012600*---------------------------------------------------------------*
012700 2100-FIND-ONE-PLAYER.
012800*---------------------------------------------------------------*
012900     READ PLAYERS-FILE
013000         AT END
013100             SET END-OF-PLAYERS-FILE TO TRUE
013200         NOT AT END
013300             IF  PRKV-PLAYER-ID = WS-WANTED-PLAYER-ID
013400                 SET PLAYER-FOUND  TO TRUE
013500                 MOVE 1             TO PLYR-TABLE-SIZE
013600                 PERFORM 2900-MOVE-PLAYER-TO-TABLE
013700             END-IF
013800     END-READ.
013850 2100-EXIT.
013860     EXIT.
013900*---------------------------------------------------------------*
014000 2900-MOVE-PLAYER-TO-TABLE.
014100*---------------------------------------------------------------*
014200     MOVE PLYR-PLAYER-ID
014300         TO TBL-PLYR-PLAYER-ID (PLYR-TABLE-SIZE).
014400     MOVE PLYR-PLAYER-NAME
014500         TO TBL-PLYR-PLAYER-NAME (PLYR-TABLE-SIZE).
014600     MOVE PLYR-COUNTRY
014700         TO TBL-PLYR-COUNTRY (PLYR-TABLE-SIZE).
015150*    BG-0851 - PASS THE RAW RANKING THROUGH, ZERO AND ALL. THE
015160*    CALLER OWNS THE "WHAT DOES UNRANKED MEAN" DECISION NOW.
015200     MOVE PRRV-WORLD-RANKING
015300         TO TBL-PLYR-WORLD-RANKING (PLYR-TABLE-SIZE).
015500*---------------------------------------------------------------*
015600 END PROGRAM PLYRTAB.
