000100*---------------------------------------------------------------*
000200*    BGSTND  -  LEAGUE STANDINGS RECORD (OUTPUT OF LNUPSCOR,
000300*    INPUT TO STANDRPT). ONE PER TEAM MEMBERSHIP IN A LEAGUE.
000400*---------------------------------------------------------------*
000500 01  STANDINGS-RECORD.
000600     05  ST-LEAGUE-ID                PIC 9(06).
000700     05  ST-TEAM-ID                  PIC 9(06).
000800     05  ST-USER-ID                  PIC 9(06).
000900     05  ST-TEAM-NAME                PIC X(30).
001000     05  ST-TOTAL-POINTS             PIC 9(06)V99.
001100     05  ST-POSITION                 PIC 9(03).
001200     05  FILLER                      PIC X(10).
