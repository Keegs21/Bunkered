000100*---------------------------------------------------------------*
000200*    BGLDRB  -  TOURNAMENT LEADERBOARD RECORD, OUTPUT OF THE
000300*    RESULTS AGGREGATION RUN.
000400*---------------------------------------------------------------*
000500 01  LEADERBOARD-RECORD.
000600     05  LB-POSITION                 PIC 9(03).
000700     05  LB-PLAYER-ID                PIC 9(06).
000800     05  LB-PLAYER-NAME              PIC X(30).
000900     05  LB-TOTAL-SCORE              PIC S9(03)
001000                                      SIGN LEADING SEPARATE.
001100     05  LB-ROUNDS-PLAYED            PIC 9(01).
001200     05  LB-OPENING-ODDS             PIC 9(05)V99.
001300     05  LB-CLOSING-ODDS             PIC 9(05)V99.
001400     05  FILLER                      PIC X(10).
