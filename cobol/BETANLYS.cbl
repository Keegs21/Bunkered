000100*===============================================================*
000200* PROGRAM NAME:    BETANLYS
000300* ORIGINAL AUTHOR: R. HAUSER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/11/92 R. HAUSER       CREATED. SETTLES EACH BET AND ROLLS     RH92
000900*                          UP PER-USER BETTING ANALYTICS FOR THE   RH92
001000*                          SPORTSBOOK DESK.                        RH92
001100* 03/04/97 EDWIN ACKERMAN  ADDED THE MONTHLY AND BET-TYPE SUB-     EA97
001200*                          TABLES TO THE USER BREAK - DESK WANTED  EA97
001300*                          A TREND VIEW, NOT JUST A TOTAL.         EA97
001400* 01/11/99 L. FENWICK      Y2K - BT-DATE IS AN 8-DIGIT YYYYMMDD    Y2K99
001500*                          FIELD ALREADY, NO WINDOWING NEEDED.     Y2K99
001600*                          REVIEWED AND SIGNED OFF.                Y2K99
001700* 06/02/09 T. OKAFOR       TICKET BG-0803 - GRAND TOTALS ACROSS    BG0803
001800*                          ALL USERS ADDED AT THE END OF THE RUN.  BG0803
001820* 03/11/11 T. OKAFOR       TICKET BG-0851 - POTENTIAL PAYOUT WAS   BG0851
001840*                          NEVER RECOMPUTED, JUST TRUSTED OFF THE  BG0851
001850*                          TAPE. ADDED 2075 TO DERIVE IT FROM THE  BG0851
001860*                          AMOUNT AND DECIMAL ODDS BEFORE SETTLE.  BG0851
001870* 04/02/11 T. OKAFOR       TICKET BG-0858 - MONEY AND PERCENTAGE   BG0858
001880*                          FIELDS WERE DECLARED PACKED-DECIMAL.    BG0858
001882*                          SHOP STANDARD ON THIS TAPE IS ZONED     BG0858
001884*                          DISPLAY FOR EVERY NUMERIC FIELD - NONE  BG0858
001886*                          OF THE OTHER DESKS' PROGRAMS PACK.      BG0858
001888*                          DROPPED USAGE COMP-3 THROUGHOUT.        BG0858
001890* 04/02/11 T. OKAFOR       TICKET BG-0866 - OPEN CHECK ON THE      BG0866
001892*                          BET FILE NOW GOES TO THE CLOSE/GOBACK   BG0866
001894*                          PARAGRAPH LIKE THE DESK'S OLDER         BG0866
001896*                          PROGRAMS DID, AND THE MAIN SETTLEMENT   BG0866
001898*                          LOOP RUNS AS A PROPER THRU RANGE.       BG0866
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  BETANLYS.
002200 AUTHOR.          R. HAUSER.
002300 INSTALLATION.    BUNKERED GOLF DATA CENTER.
002400 DATE-WRITTEN.    11/11/92.
002500 DATE-COMPILED.
002600 SECURITY.        NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3081.
003300 OBJECT-COMPUTER. IBM-3081.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*---------------------------------------------------------------*
003700 INPUT-OUTPUT SECTION.
003800*---------------------------------------------------------------*
003900 FILE-CONTROL.
004000     SELECT BET-FILE ASSIGN TO BETSDD
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS  IS BETS-FILE-STATUS.
004300*
004400     SELECT PRINT-FILE ASSIGN TO PRTFILE.
004500*===============================================================*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*---------------------------------------------------------------*
004900 FD  BET-FILE
005000     RECORDING MODE IS F.
005100     COPY BGBET.
005200*    KEY-ONLY VIEW FOR THE USER CONTROL BREAK TEST IN 2000 - NO
005300*    NEED TO QUALIFY THE WHOLE RECORD JUST TO COMPARE A KEY.
005400 01  BET-RECORD-KEY-VIEW REDEFINES BET-RECORD.
005500     05  FILLER                      PIC X(06).
005600     05  BTKV-USER-ID                PIC 9(06).
005700     05  FILLER                      PIC X(58).
005800*    YYYYMM VIEW OF THE BET DATE - THE FIRST SIX DIGITS OF THE
005900*    YYYYMMDD FIELD ARE THE MONTHLY BUCKET KEY, NO EDITING NEEDED.
006000 01  BET-DATE-YYYYMM-VIEW REDEFINES BT-DATE.
006100     05  BTDT-YYYYMM                 PIC 9(06).
006200     05  FILLER                      PIC 9(02).
006300*    BET-TYPE-ONLY VIEW SO THE TYPE-BUCKET STEP CAN TRACE EACH
006400*    BET AS IT'S BUCKETED WITHOUT QUALIFYING THE WHOLE RECORD.
006500 01  BET-TYPE-VIEW REDEFINES BET-RECORD.
006600     05  FILLER                      PIC X(20).
006700     05  BTTV-BET-TYPE               PIC X(12).
006800     05  FILLER                      PIC X(38).
006900*---------------------------------------------------------------*
007000 FD  PRINT-FILE RECORDING MODE F.
007100 01  PRINT-RECORD.
007200     05  PRINT-LINE                   PIC X(132).
007300     05  FILLER                       PIC X(01).
007400*---------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*---------------------------------------------------------------*
007700 01  PRINT-LINES.
007800     05  NEXT-REPORT-LINE              PIC X(132) VALUE SPACE.
007900     05  FILLER                        PIC X(01) VALUE SPACE.
008000*---------------------------------------------------------------*
008100 01  HEADING-LINES.
008200     05  HEADING-LINE-1.
008300         10  FILLER      PIC X(03) VALUE SPACE.
008400         10  FILLER      PIC X(20) VALUE '   BUNKERED GOLF - B'.
008500         10  FILLER      PIC X(20) VALUE 'ET ANALYTICS REPORT '.
008600         10  FILLER      PIC X(27) VALUE SPACE.
008700         10  FILLER      PIC X(05) VALUE 'PAGE:'.
008800         10  HL1-PAGE-COUNT          PIC ZZ9.
008900 COPY PRTCTL.
009000*---------------------------------------------------------------*
009100 01  USER-HEADER-LINE.
009200     05  FILLER                       PIC X(03) VALUE SPACE.
009300     05  FILLER                       PIC X(08) VALUE 'USER ID:'.
009400     05  UHL-USER-ID                  PIC 9(06).
009500*---------------------------------------------------------------*
009600 01  SUMMARY-LINE.
009700     05  FILLER                       PIC X(03) VALUE SPACE.
009800     05  FILLER                       PIC X(06) VALUE 'BETS: '.
009900     05  SL-BET-COUNT                 PIC ZZZ9.
010000     05  FILLER                       PIC X(02) VALUE SPACE.
010100     05  FILLER                       PIC X(05) VALUE 'WON: '.
010200     05  SL-WON-COUNT                 PIC ZZZ9.
010300     05  FILLER                       PIC X(02) VALUE SPACE.
010400     05  FILLER                       PIC X(06) VALUE 'LOST: '.
010500     05  SL-LOST-COUNT                PIC ZZZ9.
010600     05  FILLER                       PIC X(02) VALUE SPACE.
010700     05  FILLER                       PIC X(09) VALUE 'PENDING: '.
010800     05  SL-PENDING-COUNT             PIC ZZZ9.
010900     05  FILLER                       PIC X(02) VALUE SPACE.
011000     05  FILLER                       PIC X(07) VALUE 'WIN % '.
011100     05  SL-WIN-PCT                   PIC ZZ9.99.
011200 01  SUMMARY-LINE-2.
011300     05  FILLER                       PIC X(03) VALUE SPACE.
011400     05  FILLER                       PIC X(09) VALUE 'WAGERED: '.
011500     05  SL2-WAGERED                  PIC ZZZZZZ9.99.
011600     05  FILLER                       PIC X(02) VALUE SPACE.
011700     05  FILLER                       PIC X(10) VALUE 'WINNINGS: '.
011800     05  SL2-WINNINGS                 PIC ZZZZZZ9.99.
011900     05  FILLER                       PIC X(02) VALUE SPACE.
012000     05  FILLER                       PIC X(12) VALUE
012100         'NET PROFIT: '.
012200     05  SL2-NET-PROFIT               PIC -ZZZZZZ9.99.
012300     05  FILLER                       PIC X(02) VALUE SPACE.
012400     05  FILLER                       PIC X(06) VALUE 'ROI % '.
012500     05  SL2-ROI-PCT                  PIC -ZZZ9.99.
012600*---------------------------------------------------------------*
012700 01  MONTHLY-SUBHEADER-LINE.
012800     05  FILLER                       PIC X(06) VALUE SPACE.
012900     05  FILLER                       PIC X(05) VALUE 'MONTH'.
013000     05  FILLER                       PIC X(04) VALUE SPACE.
013100     05  FILLER                       PIC X(04) VALUE 'BETS'.
013200     05  FILLER                       PIC X(03) VALUE SPACE.
013300     05  FILLER                       PIC X(04) VALUE 'WINS'.
013400     05  FILLER                       PIC X(04) VALUE SPACE.
013500     05  FILLER                       PIC X(12) VALUE
013600         'MONTH PROFIT'.
013700     05  FILLER                       PIC X(04) VALUE SPACE.
013800     05  FILLER                       PIC X(08) VALUE
013900         'WIN RATE'.
014000 01  MONTHLY-DETAIL-LINE.
014100     05  FILLER                       PIC X(06) VALUE SPACE.
014200     05  MDL-YYYYMM                   PIC 9(06).
014300     05  FILLER                       PIC X(03) VALUE SPACE.
014400     05  MDL-BET-COUNT                PIC ZZZ9.
014500     05  FILLER                       PIC X(03) VALUE SPACE.
014600     05  MDL-WIN-COUNT                PIC ZZZ9.
014700     05  FILLER                       PIC X(04) VALUE SPACE.
014800     05  MDL-PROFIT                   PIC -ZZZZ9.99.
014900     05  FILLER                       PIC X(04) VALUE SPACE.
015000     05  MDL-WIN-RATE                 PIC ZZ9.99.
015100*---------------------------------------------------------------*
015200 01  TYPE-SUBHEADER-LINE.
015300     05  FILLER                       PIC X(06) VALUE SPACE.
015400     05  FILLER                       PIC X(12) VALUE
015500         'BET TYPE'.
015600     05  FILLER                       PIC X(02) VALUE SPACE.
015700     05  FILLER                       PIC X(04) VALUE 'BETS'.
015800     05  FILLER                       PIC X(03) VALUE SPACE.
015900     05  FILLER                       PIC X(04) VALUE 'WINS'.
016000     05  FILLER                       PIC X(04) VALUE SPACE.
016100     05  FILLER                       PIC X(08) VALUE
016200         'WIN RATE'.
016300     05  FILLER                       PIC X(04) VALUE SPACE.
016400     05  FILLER                       PIC X(06) VALUE 'PROFIT'.
016500 01  TYPE-DETAIL-LINE.
016600     05  FILLER                       PIC X(06) VALUE SPACE.
016700     05  TDL-BET-TYPE                 PIC X(12).
016800     05  FILLER                       PIC X(02) VALUE SPACE.
016900     05  TDL-BET-COUNT                PIC ZZZ9.
017000     05  FILLER                       PIC X(03) VALUE SPACE.
017100     05  TDL-WIN-COUNT                PIC ZZZ9.
017200     05  FILLER                       PIC X(04) VALUE SPACE.
017300     05  TDL-WIN-RATE                 PIC ZZ9.99.
017400     05  FILLER                       PIC X(04) VALUE SPACE.
017500     05  TDL-PROFIT                   PIC -ZZZZ9.99.
017600*---------------------------------------------------------------*
017700 01  GRAND-TOTAL-LINE.
017800     05  FILLER                       PIC X(03) VALUE SPACE.
017900     05  FILLER                       PIC X(15) VALUE
018000         'ALL USERS BETS:'.
018100     05  GTL-BET-COUNT                PIC ZZZZZ9.
018200     05  FILLER                       PIC X(02) VALUE SPACE.
018300     05  FILLER                       PIC X(09) VALUE 'WAGERED: '.
018400     05  GTL-WAGERED                  PIC ZZZZZZZZ9.99.
018500     05  FILLER                       PIC X(02) VALUE SPACE.
018600     05  FILLER                       PIC X(12) VALUE
018700         'NET PROFIT: '.
018800     05  GTL-NET-PROFIT               PIC -ZZZZZZZ9.99.
018900*---------------------------------------------------------------*
019000 01  WS-SWITCHES-MISC-FIELDS.
019100     05  BETS-FILE-STATUS             PIC X(02) VALUE '00'.
019200         88  BETS-FILE-OK                        VALUE '00'.
019300     05  END-OF-BETS-SW               PIC X(01) VALUE 'N'.
019400         88  END-OF-BETS                         VALUE 'Y'.
019500     05  FIRST-USER-SW                PIC X(01) VALUE 'Y'.
019600         88  FIRST-USER                          VALUE 'Y'.
019700     05  WS-PREVIOUS-USER-ID          PIC 9(06) VALUE 0.
019800     05  WS-BET-PROFIT                PIC S9(09)V99 VALUE 0.
020000     05  FILLER                       PIC X(04) VALUE SPACE.
020100*---------------------------------------------------------------*
020200 01  WS-USER-ACCUMULATION-FIELDS.
020300     05  WS-USER-BET-COUNT            PIC S9(04) USAGE COMP
020400                                                 VALUE 0.
020500     05  WS-USER-WON-COUNT            PIC S9(04) USAGE COMP
020600                                                 VALUE 0.
020700     05  WS-USER-LOST-COUNT           PIC S9(04) USAGE COMP
020800                                                 VALUE 0.
020900     05  WS-USER-PENDING-COUNT        PIC S9(04) USAGE COMP
021000                                                 VALUE 0.
021100     05  WS-USER-WAGERED              PIC S9(09)V99 VALUE 0.
021300     05  WS-USER-WINNINGS             PIC S9(09)V99 VALUE 0.
021500     05  WS-USER-NET-PROFIT           PIC S9(09)V99 VALUE 0.
021700     05  WS-USER-WIN-PCT              PIC S9(03)V99 VALUE 0.
021900     05  WS-USER-ROI-PCT              PIC S9(05)V99 VALUE 0.
022100     05  FILLER                       PIC X(04) VALUE SPACE.
022200*---------------------------------------------------------------*
022300 01  WS-GRAND-TOTAL-FIELDS.
022400     05  WS-GRAND-BET-COUNT           PIC S9(06) USAGE COMP
022500                                                 VALUE 0.
022600     05  WS-GRAND-WAGERED             PIC S9(11)V99 VALUE 0.
022800     05  WS-GRAND-NET-PROFIT          PIC S9(11)V99 VALUE 0.
023000     05  FILLER                       PIC X(04) VALUE SPACE.
023100*---------------------------------------------------------------*
023200*    MONTHLY-BUCKET-TABLE AND TYPE-BUCKET-TABLE ARE CLEARED AT
023300*    EACH USER BREAK AND BUILT WITH A SEARCH-OR-INSERT ON THE
023400*    FIRST ZERO/SPACE SLOT, SAME PATTERN AS THE PLAYER TABLE ON
023500*    THE LEADERBOARD RUN.
023600*---------------------------------------------------------------*
023700 01  MONTHLY-BUCKET-FIELDS.
023800     05  WS-MONTH-TABLE-SIZE          PIC S9(04) USAGE COMP
023900                                                 VALUE 0.
024000     05  MONTHLY-BUCKET-TABLE OCCURS 24 TIMES
024100                     INDEXED BY MO-IDX.
024200         10  MBT-YYYYMM                PIC 9(06).
024300         10  MBT-BET-COUNT             PIC 9(04) USAGE COMP.
024400         10  MBT-WIN-COUNT             PIC 9(04) USAGE COMP.
024500         10  MBT-PROFIT                PIC S9(07)V99.
024700     05  FILLER                       PIC X(04) VALUE SPACE.
024800*---------------------------------------------------------------*
024900 01  TYPE-BUCKET-FIELDS.
025000     05  WS-TYPE-TABLE-SIZE           PIC S9(04) USAGE COMP
025100                                                 VALUE 0.
025200     05  TYPE-BUCKET-TABLE OCCURS 20 TIMES
025300                     INDEXED BY TYP-IDX.
025400         10  TBT-BET-TYPE              PIC X(12).
025500         10  TBT-BET-COUNT             PIC 9(04) USAGE COMP.
025600         10  TBT-WIN-COUNT             PIC 9(04) USAGE COMP.
025700         10  TBT-PROFIT                PIC S9(07)V99.
025900     05  FILLER                       PIC X(04) VALUE SPACE.
026000*===============================================================*
026100 PROCEDURE DIVISION.
026200*---------------------------------------------------------------*
026300 0000-MAIN-PARAGRAPH.
026400*---------------------------------------------------------------*
026500     PERFORM 1000-OPEN-FILES.
026600     PERFORM 8100-READ-BET-FILE.
026700     PERFORM 2000-PROCESS-ONE-BET THRU 2000-EXIT
026800         UNTIL END-OF-BETS.
026900     IF  NOT FIRST-USER
027000         PERFORM 2900-PRINT-USER-TOTALS
027100     END-IF.
027200     PERFORM 3000-PRINT-GRAND-TOTALS.
027300     DISPLAY 'BETANLYS: BETS PROCESSED THIS RUN - ',
027400         WS-GRAND-BET-COUNT.
027450     GO TO 9950-CLOSE-AND-EXIT.
027500*---------------------------------------------------------------*
027600 1000-OPEN-FILES.
027650*---------------------------------------------------------------*
027700     OPEN INPUT  BET-FILE.
027750     IF  NOT BETS-FILE-OK
027760         DISPLAY 'BETANLYS: BET FILE OPEN ERROR - ',
027770             BETS-FILE-STATUS
027780         GO TO 9950-CLOSE-AND-EXIT
027790     END-IF.
028000     OPEN OUTPUT PRINT-FILE.
028100     PERFORM 9100-PRINT-HEADING-LINES.
028200*---------------------------------------------------------------*
028300 2000-PROCESS-ONE-BET.
028500*---------------------------------------------------------------*
028600     IF  BTKV-USER-ID NOT = WS-PREVIOUS-USER-ID
028700         IF  NOT FIRST-USER
028800             PERFORM 2900-PRINT-USER-TOTALS
028900         END-IF
029000         PERFORM 2050-START-NEW-USER
029100     END-IF.
029150     PERFORM 2075-COMPUTE-POTENTIAL-PAYOUT.
029200     PERFORM 2100-COMPUTE-BET-PROFIT.
029300     PERFORM 2200-ACCUMULATE-USER-TOTALS.
029400     PERFORM 2300-ACCUMULATE-MONTHLY-BUCKET.
029500     PERFORM 2400-ACCUMULATE-TYPE-BUCKET.
029600     PERFORM 8100-READ-BET-FILE.
029650*---------------------------------------------------------------*
029670 2000-EXIT.
029680*---------------------------------------------------------------*
029690     EXIT.
029700*---------------------------------------------------------------*
029800 2050-START-NEW-USER.
029900*---------------------------------------------------------------*
030000     MOVE 'N'            TO FIRST-USER-SW.
030100     MOVE BT-USER-ID     TO WS-PREVIOUS-USER-ID.
030200     INITIALIZE WS-USER-ACCUMULATION-FIELDS
030300         REPLACING NUMERIC DATA BY 0.
030400     INITIALIZE MONTHLY-BUCKET-FIELDS
030500         REPLACING NUMERIC DATA BY 0.
030600     INITIALIZE TYPE-BUCKET-FIELDS
030700         REPLACING NUMERIC DATA BY 0
030800                   ALPHANUMERIC DATA BY SPACE.
030850*---------------------------------------------------------------*
030860 2075-COMPUTE-POTENTIAL-PAYOUT.
030870*---------------------------------------------------------------*
030880*    BG-0851 - THE LEDGER TAPE'S POTENTIAL-PAYOUT FIELD IS SET
030881*    WHEN THE BET IS WRITTEN AT THE WINDOW, NOT RECHECKED HERE
030882*    UNTIL NOW. RECOMPUTE IT OFF THE AMOUNT AND THE DECIMAL ODDS
030883*    SO A BAD VALUE AT THE WINDOW DOESN'T FLOW INTO SETTLEMENT.
030884     IF  BT-ODDS = 0
030885         MOVE 0 TO BT-POTENTIAL-PAYOUT
030886     ELSE
030887         COMPUTE BT-POTENTIAL-PAYOUT ROUNDED =
030888             BT-AMOUNT * BT-ODDS
030889     END-IF.
030900*---------------------------------------------------------------*
031000 2100-COMPUTE-BET-PROFIT.
031100*---------------------------------------------------------------*
031200     IF  BT-WON
031300         COMPUTE WS-BET-PROFIT =
031400             BT-POTENTIAL-PAYOUT - BT-AMOUNT
031500     ELSE
031600         IF  BT-LOST
031700             COMPUTE WS-BET-PROFIT = 0 - BT-AMOUNT
031800         ELSE
031900             MOVE 0 TO WS-BET-PROFIT
032000         END-IF
032100     END-IF.
032200*---------------------------------------------------------------*
032300 2200-ACCUMULATE-USER-TOTALS.
032400*---------------------------------------------------------------*
032500     ADD 1             TO WS-USER-BET-COUNT.
032600     ADD BT-AMOUNT      TO WS-USER-WAGERED.
032700     ADD WS-BET-PROFIT  TO WS-USER-NET-PROFIT.
032800     IF  BT-WON
032900         ADD 1 TO WS-USER-WON-COUNT
033000         ADD BT-POTENTIAL-PAYOUT TO WS-USER-WINNINGS
033100     ELSE
033200         IF  BT-LOST
033300             ADD 1 TO WS-USER-LOST-COUNT
033400         ELSE
033500             ADD 1 TO WS-USER-PENDING-COUNT
033600         END-IF
033700     END-IF.
033800*---------------------------------------------------------------*
033900 2300-ACCUMULATE-MONTHLY-BUCKET.
034000*---------------------------------------------------------------*
034100     SET MO-IDX TO 1.
034200     SEARCH MONTHLY-BUCKET-TABLE
034300         AT END
034400             PERFORM 9900-TABLE-ERROR
034500         WHEN MBT-YYYYMM (MO-IDX) = BTDT-YYYYMM
034600             ADD 1 TO MBT-BET-COUNT (MO-IDX)
034700             ADD WS-BET-PROFIT TO MBT-PROFIT (MO-IDX)
034800             IF  BT-WON
034900                 ADD 1 TO MBT-WIN-COUNT (MO-IDX)
035000             END-IF
035100         WHEN MBT-YYYYMM (MO-IDX) = 0
035200             MOVE BTDT-YYYYMM TO MBT-YYYYMM (MO-IDX)
035300             ADD 1 TO WS-MONTH-TABLE-SIZE
035400             ADD 1 TO MBT-BET-COUNT (MO-IDX)
035500             ADD WS-BET-PROFIT TO MBT-PROFIT (MO-IDX)
035600             IF  BT-WON
035700                 ADD 1 TO MBT-WIN-COUNT (MO-IDX)
035800             END-IF
035900     END-SEARCH.
036000*---------------------------------------------------------------*
036100 2400-ACCUMULATE-TYPE-BUCKET.
036200*---------------------------------------------------------------*
036300     DISPLAY 'BETANLYS: BUCKETING BET TYPE - ', BTTV-BET-TYPE.
036400     SET TYP-IDX TO 1.
036500     SEARCH TYPE-BUCKET-TABLE
036600         AT END
036700             PERFORM 9900-TABLE-ERROR
036800         WHEN TBT-BET-TYPE (TYP-IDX) = BT-BET-TYPE
036900             ADD 1 TO TBT-BET-COUNT (TYP-IDX)
037000             ADD WS-BET-PROFIT TO TBT-PROFIT (TYP-IDX)
037100             IF  BT-WON
037200                 ADD 1 TO TBT-WIN-COUNT (TYP-IDX)
037300             END-IF
037400         WHEN TBT-BET-TYPE (TYP-IDX) = SPACE
037500             MOVE BT-BET-TYPE TO TBT-BET-TYPE (TYP-IDX)
037600             ADD 1 TO WS-TYPE-TABLE-SIZE
037700             ADD 1 TO TBT-BET-COUNT (TYP-IDX)
037800             ADD WS-BET-PROFIT TO TBT-PROFIT (TYP-IDX)
037900             IF  BT-WON
038000                 ADD 1 TO TBT-WIN-COUNT (TYP-IDX)
038100             END-IF
038200     END-SEARCH.
038300*---------------------------------------------------------------*
038400 2900-PRINT-USER-TOTALS.
038500*---------------------------------------------------------------*
038600     PERFORM 2910-COMPUTE-USER-PERCENTAGES.
038700     MOVE WS-PREVIOUS-USER-ID  TO UHL-USER-ID.
038800     MOVE 2                    TO LINE-SPACEING.
038900     MOVE USER-HEADER-LINE     TO NEXT-REPORT-LINE.
039000     PERFORM 9000-PRINT-REPORT-LINE.
039100     MOVE WS-USER-BET-COUNT       TO SL-BET-COUNT.
039200     MOVE WS-USER-WON-COUNT    TO SL-WON-COUNT.
039300     MOVE WS-USER-LOST-COUNT   TO SL-LOST-COUNT.
039400     MOVE WS-USER-PENDING-COUNT TO SL-PENDING-COUNT.
039500     MOVE WS-USER-WIN-PCT      TO SL-WIN-PCT.
039600     MOVE 1                    TO LINE-SPACEING.
039700     MOVE SUMMARY-LINE         TO NEXT-REPORT-LINE.
039800     PERFORM 9000-PRINT-REPORT-LINE.
039900     MOVE WS-USER-WAGERED      TO SL2-WAGERED.
040000     MOVE WS-USER-WINNINGS     TO SL2-WINNINGS.
040100     MOVE WS-USER-NET-PROFIT   TO SL2-NET-PROFIT.
040200     MOVE WS-USER-ROI-PCT      TO SL2-ROI-PCT.
040300     MOVE 1                    TO LINE-SPACEING.
040400     MOVE SUMMARY-LINE-2       TO NEXT-REPORT-LINE.
040500     PERFORM 9000-PRINT-REPORT-LINE.
040600     MOVE 2                    TO LINE-SPACEING.
040700     MOVE MONTHLY-SUBHEADER-LINE TO NEXT-REPORT-LINE.
040800     PERFORM 9000-PRINT-REPORT-LINE.
040900     PERFORM 2920-PRINT-ONE-MONTH-LINE
041000         VARYING MO-IDX FROM 1 BY 1
041100         UNTIL MO-IDX > WS-MONTH-TABLE-SIZE.
041200     MOVE 2                    TO LINE-SPACEING.
041300     MOVE TYPE-SUBHEADER-LINE  TO NEXT-REPORT-LINE.
041400     PERFORM 9000-PRINT-REPORT-LINE.
041500     PERFORM 2930-PRINT-ONE-TYPE-LINE
041600         VARYING TYP-IDX FROM 1 BY 1
041700         UNTIL TYP-IDX > WS-TYPE-TABLE-SIZE.
041800     ADD WS-USER-BET-COUNT     TO WS-GRAND-BET-COUNT.
041900     ADD WS-USER-WAGERED       TO WS-GRAND-WAGERED.
042000     ADD WS-USER-NET-PROFIT    TO WS-GRAND-NET-PROFIT.
042100*---------------------------------------------------------------*
042200 2910-COMPUTE-USER-PERCENTAGES.
042300*---------------------------------------------------------------*
042400     IF  WS-USER-BET-COUNT = 0
042500         MOVE 0 TO WS-USER-WIN-PCT
042600     ELSE
042700         COMPUTE WS-USER-WIN-PCT ROUNDED =
042800             WS-USER-WON-COUNT / WS-USER-BET-COUNT * 100
042900     END-IF.
043000     IF  WS-USER-WAGERED = 0
043100         MOVE 0 TO WS-USER-ROI-PCT
043200     ELSE
043300         COMPUTE WS-USER-ROI-PCT ROUNDED =
043400             WS-USER-NET-PROFIT / WS-USER-WAGERED * 100
043500     END-IF.
043600*---------------------------------------------------------------*
043700 2920-PRINT-ONE-MONTH-LINE.
043800*---------------------------------------------------------------*
043900     MOVE MBT-YYYYMM (MO-IDX)    TO MDL-YYYYMM.
044000     MOVE MBT-BET-COUNT (MO-IDX) TO MDL-BET-COUNT.
044100     MOVE MBT-WIN-COUNT (MO-IDX) TO MDL-WIN-COUNT.
044200     MOVE MBT-PROFIT (MO-IDX)    TO MDL-PROFIT.
044300     IF  MBT-BET-COUNT (MO-IDX) = 0
044400         MOVE 0 TO MDL-WIN-RATE
044500     ELSE
044600         COMPUTE MDL-WIN-RATE ROUNDED =
044700             MBT-WIN-COUNT (MO-IDX) /
044800             MBT-BET-COUNT (MO-IDX) * 100
044900     END-IF.
045000     MOVE 1                       TO LINE-SPACEING.
045100     MOVE MONTHLY-DETAIL-LINE     TO NEXT-REPORT-LINE.
045200     PERFORM 9000-PRINT-REPORT-LINE.
045300*---------------------------------------------------------------*
045400 2930-PRINT-ONE-TYPE-LINE.
045500*---------------------------------------------------------------*
045600     MOVE TBT-BET-TYPE (TYP-IDX)  TO TDL-BET-TYPE.
045700     MOVE TBT-BET-COUNT (TYP-IDX) TO TDL-BET-COUNT.
045800     MOVE TBT-WIN-COUNT (TYP-IDX) TO TDL-WIN-COUNT.
045900     MOVE TBT-PROFIT (TYP-IDX)    TO TDL-PROFIT.
046000     IF  TBT-BET-COUNT (TYP-IDX) = 0
046100         MOVE 0 TO TDL-WIN-RATE
046200     ELSE
046300         COMPUTE TDL-WIN-RATE ROUNDED =
046400             TBT-WIN-COUNT (TYP-IDX) /
046500             TBT-BET-COUNT (TYP-IDX) * 100
046600     END-IF.
046700     MOVE 1                       TO LINE-SPACEING.
046800     MOVE TYPE-DETAIL-LINE        TO NEXT-REPORT-LINE.
046900     PERFORM 9000-PRINT-REPORT-LINE.
047000*---------------------------------------------------------------*
047100 3000-PRINT-GRAND-TOTALS.
047200*---------------------------------------------------------------*
047300     MOVE WS-GRAND-BET-COUNT   TO GTL-BET-COUNT.
047400     MOVE WS-GRAND-WAGERED     TO GTL-WAGERED.
047500     MOVE WS-GRAND-NET-PROFIT  TO GTL-NET-PROFIT.
047600     MOVE 3                    TO LINE-SPACEING.
047700     MOVE GRAND-TOTAL-LINE     TO NEXT-REPORT-LINE.
047800     PERFORM 9000-PRINT-REPORT-LINE.
047900*---------------------------------------------------------------*
048000 7000-CLOSE-FILES.
048100*---------------------------------------------------------------*
048200     CLOSE BET-FILE
048300           PRINT-FILE.
048400*---------------------------------------------------------------*
048500 8100-READ-BET-FILE.
048600*---------------------------------------------------------------*
048700     READ BET-FILE
048800         AT END SET END-OF-BETS TO TRUE.
048900*---------------------------------------------------------------*
049000 9000-PRINT-REPORT-LINE.
049100*---------------------------------------------------------------*
049200     IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
049300         PERFORM 9100-PRINT-HEADING-LINES.
049400     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
049500     PERFORM 9120-WRITE-PRINT-LINE.
049600*---------------------------------------------------------------*
049700 9100-PRINT-HEADING-LINES.
049800*---------------------------------------------------------------*
049900     MOVE PAGE-COUNT           TO HL1-PAGE-COUNT.
050000     MOVE HEADING-LINE-1       TO PRINT-LINE.
050100     PERFORM 9110-WRITE-TOP-OF-PAGE.
050200     ADD  1                    TO PAGE-COUNT.
050300     MOVE 1                    TO LINE-SPACEING.
050400     MOVE 3                    TO LINE-COUNT.
050500*---------------------------------------------------------------*
050600 9110-WRITE-TOP-OF-PAGE.
050700*---------------------------------------------------------------*
050800     WRITE PRINT-RECORD
050900         AFTER ADVANCING PAGE.
051000     MOVE SPACE                TO PRINT-LINE.
051100*---------------------------------------------------------------*
051200 9120-WRITE-PRINT-LINE.
051300*---------------------------------------------------------------*
051400     WRITE PRINT-RECORD
051500         AFTER ADVANCING LINE-SPACEING.
051600     MOVE SPACE                TO PRINT-LINE.
051700     ADD  1                    TO LINE-COUNT.
051800     MOVE 1                    TO LINE-SPACEING.
051900*---------------------------------------------------------------*
052000 9900-TABLE-ERROR.
052100*---------------------------------------------------------------*
052200     DISPLAY 'BETANLYS: BUCKET TABLE IS FULL - RUN ABORTED'.
052300     MOVE 16 TO RETURN-CODE.
052400     STOP RUN.
052450*---------------------------------------------------------------*
052470 9950-CLOSE-AND-EXIT.
052480*---------------------------------------------------------------*
052490     PERFORM 7000-CLOSE-FILES.
052495     GOBACK.
052500*---------------------------------------------------------------*
052600 END PROGRAM BETANLYS.
