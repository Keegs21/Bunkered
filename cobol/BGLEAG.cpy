000100*---------------------------------------------------------------*
000200*    BGLEAG  -  LEAGUE SCORING-CONFIGURATION RECORD. ZERO IN
000300*    ANY BONUS/WEIGHT FIELD MEANS "USE THE SHOP DEFAULT".
000400*---------------------------------------------------------------*
000500 01  LEAGUE-RECORD.
000600     05  LG-LEAGUE-ID                PIC 9(06).
000700     05  LG-NAME                     PIC X(30).
000800     05  LG-SEASON-YEAR              PIC 9(04).
000900     05  LG-WIN-POINTS               PIC 9(03)V99.
001000     05  LG-TOP5-BONUS               PIC 9(03)V99.
001100     05  LG-TOP10-BONUS              PIC 9(03)V99.
001200     05  LG-MADE-CUT-BONUS           PIC 9(03)V99.
001300     05  LG-ODDS-WEIGHT              PIC 9V99.
001400     05  FILLER                      PIC X(07).
