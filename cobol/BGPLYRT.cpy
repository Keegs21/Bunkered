000100*---------------------------------------------------------------*
000200*    BGPLYRT  -  PLAYER-TABLE LINKAGE LAYOUT.
000300*    SHARED BETWEEN PLYRTAB AND ITS CALLERS. MIRRORS BGPLYR
000400*    FIELD FOR FIELD SO TBL-PLYR-xxx CAN BE MOVEd STRAIGHT FROM
000500*    PLAYER-RECORD.
000600*---------------------------------------------------------------*
000700 01  PLYR-TABLE-SIZE     PIC S9(04) USAGE IS COMP.
000800 01  PLYR-TABLE-INDEX    PIC S9(04) USAGE IS COMP.
000900*
001000 01  PLYR-PROGRAM-ACTION PIC X(03).
001100     88  PLYR-ALL-RECORDS            VALUE 'ALL'.
001200*
001300 01  PLYR-RECORD-TABLE.
001400     02  TBL-PLAYER  OCCURS 1 TO 9999 TIMES
001500                     DEPENDING ON PLYR-TABLE-SIZE.
001600         05  TBL-PLYR-PLAYER-ID       PIC 9(06).
001700         05  TBL-PLYR-PLAYER-NAME     PIC X(30).
001800         05  TBL-PLYR-COUNTRY         PIC X(03).
001900         05  TBL-PLYR-WORLD-RANKING   PIC 9(04).
