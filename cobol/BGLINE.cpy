000100*---------------------------------------------------------------*
000200*    BGLINE  -  WEEKLY LINEUP RECORD (INPUT AND SCORED OUTPUT).
000300*    ONE RECORD PER FANTASY TEAM PER TOURNAMENT. SORTED BY
000400*    LEAGUE, THEN TEAM.
000500*---------------------------------------------------------------*
000600 01  LINEUP-RECORD.
000700     05  LU-LINEUP-ID                PIC 9(06).
000800     05  LU-TEAM-ID                  PIC 9(06).
000900     05  LU-LEAGUE-ID                PIC 9(06).
001000     05  LU-USER-ID                  PIC 9(06).
001100     05  LU-TOURNAMENT-ID            PIC 9(06).
001200     05  LU-PLAYER-ID  OCCURS 3 TIMES
001300                                      PIC 9(06).
001400     05  LU-PLAYER-ODDS  OCCURS 3 TIMES
001500                                      PIC 9(05)V99.
001600     05  LU-PLAYER-POINTS  OCCURS 3 TIMES
001700                                      PIC 9(04)V99.
001800     05  LU-TOTAL-POINTS             PIC 9(05)V99.
001900     05  FILLER                      PIC X(10).
